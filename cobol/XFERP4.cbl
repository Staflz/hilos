000100 CBL XOPTS(COBOL2)                                                        
000200 IDENTIFICATION DIVISION.                                                 
000300 PROGRAM-ID.    XFERP4.                                                   
000400 AUTHOR.        R. T. WOZNIAK.                                            
000500 INSTALLATION.  DATA PROCESSING.                                          
000600 DATE-WRITTEN.  02/22/85.                                                 
000700 DATE-COMPILED.                                                           
000800 SECURITY.      UNCLASSIFIED.                                             
000900******************************************************************        
001000*DESCRIPTION: List all transactions.  Walks TRANSACTION-LEDGER  * XFP4001 
001100*from the highest TXN-ID on file down to the lowest, which is   * XFP4002 
001200*the same ordering as newest-created-first since TXN-ID is      * XFP4003 
001300*assigned in strict ascending order as each transfer request is * XFP4004 
001400*posted.  No SORT step is needed.  Flat listing, no totals.     * XFP4005 
001500******************************************************************        
001600*CHANGE LOG.                                                    * XFP4006 
001700*  YYMMDD  BY    REQUEST    DESCRIPTION                         * XFP4007 
001800*  ------  ----  ---------  ---------------------------------   * XFP4008 
001900*  850222  RTW   XF-0014    ORIGINAL PROGRAM, REPLACES THE OLD  * XFP4009 
002000*                           BMS DELIVERY/PAYMENT/MAINTENANCE    * XFP4010 
002100*                           HISTORY SCREEN.                     * XFP4011 
002200*  890112  RTW   XF-0068    STOP AT TC-MIN-TXN-ID INSTEAD OF    * XFP4012 
002300*                           RRN 1, SO THE LISTING NEVER TRIES   * XFP4013 
002400*                           TO READ THE CONTROL RECORD AS A     * XFP4014 
002500*                           DETAIL ROW.                         * XFP4015 
002600*  990104  MJK   XF-Y2K08   NO CENTURY-DATE LOGIC IN THIS       * XFP4016 
002700*                           PROGRAM, REVIEWED AND LEFT ALONE.   * XFP4017 
002800*  060911  PNG   XF-0207    RAN ON THE NEW JOB SCHEDULER, NO    * XFP4018 
002900*                           CODE CHANGE, LOGGED FOR THE CHANGE  * XFP4019 
003000*                           CONTROL BOARD.                     *  XFP4020 
003100******************************************************************        
003200 ENVIRONMENT DIVISION.                                                    
003300 CONFIGURATION SECTION.                                                   
003400 SOURCE-COMPUTER.    IBM-PC.                                              
003500 OBJECT-COMPUTER.    IBM-PC.                                              
003600 SPECIAL-NAMES.                                                           
003700     C01 IS TOP-OF-FORM.                                                  
003800 INPUT-OUTPUT SECTION.                                                    
003900 FILE-CONTROL.                                                            
004000     SELECT TRANSACTION-LEDGER                                            
004100         ASSIGN TO TXNLDGR                                                
004200         ORGANIZATION IS RELATIVE                                         
004300         ACCESS MODE IS RANDOM                                            
004400         RELATIVE KEY IS WS-TM-RRN                                        
004500         FILE STATUS IS COMM-TM-STATUS.                                   
004600 DATA DIVISION.                                                           
004700 FILE SECTION.                                                            
004800 FD  TRANSACTION-LEDGER.                                                  
004900     COPY TXNLDGR.                                                        
005000 WORKING-STORAGE SECTION.                                                 
005100                                                                          
005200     COPY XFERCOM.                                                        
005300                                                                          
005400 01  WS-RELATIVE-KEYS.                                                    
005500     05  WS-TM-RRN                 PIC 9(09) COMP VALUE 1.                
005600     05  FILLER                    PIC X(08) VALUE SPACE.                 
005700                                                                          
005800 01  WS-RELATIVE-KEYS-R REDEFINES WS-RELATIVE-KEYS.                       
005900     05  WS-TM-RRN-DEBUG-X         PIC X(09).                             
006000     05  FILLER                    PIC X(08).                             
006100                                                                          
006200 01  WS-FIRST-TXN-ID                PIC 9(09) COMP VALUE ZERO.            
006300 01  WS-CURRENT-TXN-ID               PIC 9(09) COMP VALUE ZERO.           
006400                                                                          
006500 01  WS-LISTING-LINE.                                                     
006600     05  FILLER                    PIC X(05) VALUE 'TXN '.                
006700     05  WS-L-TXN-ID               PIC ZZZZZZZZ9.                         
006800     05  FILLER                    PIC X(06) VALUE ' FROM '.              
006900     05  WS-L-FROM-ID              PIC ZZZZZZZZ9.                         
007000     05  FILLER                    PIC X(04) VALUE ' TO '.                
007100     05  WS-L-TO-ID                PIC ZZZZZZZZ9.                         
007200     05  FILLER                    PIC X(08) VALUE ' AMOUNT '.            
007300     05  WS-L-AMOUNT               PIC -ZZZZZZZZZ.99.                     
007400     05  FILLER                    PIC X(08) VALUE ' STATUS '.            
007500     05  WS-L-STATUS               PIC X(09).                             
007600                                                                          
007700 77  WORK-CKPT-CNT                 PIC 9(03) VALUE ZERO.                  
007800                                                                          
007900 PROCEDURE DIVISION.                                                      
008000                                                                          
008100*----------------------------------------------------------------         
008200*000-START-PROCESSING DRIVES A STRAIGHT WALK DOWN TRANSACTION-            
008300*LEDGER FROM THE HIGHEST TXN-ID ON FILE TO THE LOWEST.  890112            
008400*PICKED TC-MAX-TXN-ID/TC-MIN-TXN-ID AS THE LOOP BOUNDS, THE SAME          
008500*HIGH-WATER-MARK IDEA XFERP2 USES FOR ITS ACCOUNT WALK, SO                
008600*NEITHER PROGRAM DEPENDS ON A HARD-CODED FILE SIZE.                       
008700*----------------------------------------------------------------         
008800                                                                          
008900 000-START-PROCESSING.                                                    
009000                                                                          
009100*    READ-ONLY RUN, SAME AS XFERP2 AND XFERP5 -- THIS PROGRAM             
009200*    NEVER UPDATES TRANSACTION-LEDGER.                                    
009300     OPEN INPUT TRANSACTION-LEDGER.                                       
009400                                                                          
009500*    STATUS 05/35 MEANS THE FILE WAS NEVER INITIALIZED.                   
009600     IF COMM-TM-STATUS = '05' OR COMM-TM-STATUS = '35'                    
009700         DISPLAY 'XFERP4 ABEND XF40 -- RUN XFERP0 FIRST'                  
009800         MOVE 16 TO RETURN-CODE                                           
009900         STOP RUN.                                                        
010000                                                                          
010100*    THE CONTROL RECORD AT RELATIVE RECORD 1 CARRIES BOTH THE             
010200*    LOW AND HIGH END OF THE ID RANGE CURRENTLY ON FILE.                  
010300     MOVE 1 TO WS-TM-RRN.                                                 
010400                                                                          
010500     READ TRANSACTION-LEDGER                                              
010600         INVALID KEY                                                      
010700             DISPLAY 'XFERP4 ABEND XF41 -- NO TXN CONTROL '               
010800                 'RECORD, RUN XFERP0 FIRST'                               
010900             MOVE 16 TO RETURN-CODE                                       
011000             STOP RUN.                                                    
011100                                                                          
011200*    060911 -- THIS DISPLAY WAS ALSO THE FIRST THING CHECKED              
011300*    WHEN THE SUITE MOVED TO THE NEW JOB SCHEDULER, SINCE THE             
011400*    SCHEDULER CAPTURES CONSOLE OUTPUT INTO THE JOB LOG.                  
011500     DISPLAY 'TRANSACTION LISTING -- ' TC-TXN-COUNT                       
011600         ' TRANSACTION(S) ON FILE, NEWEST FIRST'.                         
011700                                                                          
011800*    AN EMPTY LEDGER LEAVES TC-MIN-TXN-ID/TC-MAX-TXN-ID AT                
011900*    WHATEVER XFERP0 SEEDED THEM TO, WHICH WOULD MAKE THE LOOP            
012000*    TEST BELOW MISBEHAVE -- SKIP STRAIGHT TO THE SUMMARY                 
012100*    INSTEAD OF RELYING ON THAT TO WORK OUT BY ACCIDENT.                  
012200     IF TC-TXN-COUNT = ZERO                                               
012300         GO TO 000-NO-TRANSACTIONS.                                       
012400                                                                          
012500*    WS-CURRENT-TXN-ID STARTS AT THE TOP OF THE RANGE AND COUNTS          
012600*    DOWN -- NEWEST-CREATED-FIRST, SINCE TXN-ID IS ASSIGNED IN            
012700*    STRICT ASCENDING ORDER BY XFERP3 AS EACH TRANSFER POSTS.             
012800     MOVE TC-MIN-TXN-ID             TO WS-FIRST-TXN-ID.                   
012900     MOVE TC-MAX-TXN-ID             TO WS-CURRENT-TXN-ID.                 
013000                                                                          
013100*    THE LOOP COUNTS DOWN, SO THE EXIT TEST IS < NOT > -- AN              
013200*    EASY PLACE FOR A FUTURE MAINTAINER TO TRIP IF THIS IS EVER           
013300*    COPIED TO BUILD AN OLDEST-FIRST VARIANT.                             
013400     PERFORM 100-LIST-ONE-TXN                                             
013500        THRU 100-LIST-ONE-TXN-EXIT                                        
013600        UNTIL WS-CURRENT-TXN-ID < WS-FIRST-TXN-ID.                        
013700                                                                          
013800 000-NO-TRANSACTIONS.                                                     
013900                                                                          
014000     CLOSE TRANSACTION-LEDGER.                                            
014100                                                                          
014200*    COMM-RECS-READ COUNTS WHAT THIS RUN ACTUALLY LISTED, THE             
014300*    SAME CONVENTION XFERP2 USES FOR ITS ACCOUNT SUMMARY.                 
014400     DISPLAY 'XFERP4 COMPLETE -- LISTED ' COMM-RECS-READ                  
014500         ' TRANSACTION(S).'.                                              
014600                                                                          
014700     STOP RUN.                                                            
014800                                                                          
014900 100-LIST-ONE-TXN.                                                        
015000                                                                          
015100*    SAME RRN ARITHMETIC AS EVERY OTHER TXNLDGR-FACING PROGRAM            
015200*    IN THE SUITE -- TXN-ID 1001 IS RELATIVE RECORD 2.                    
015300     COMPUTE WS-TM-RRN = WS-CURRENT-TXN-ID - 1000 + 1.                    
015400                                                                          
015500*    EVERY ID BETWEEN TC-MIN-TXN-ID AND TC-MAX-TXN-ID SHOULD BE           
015600*    ON FILE -- XFERP3 NEVER DELETES A TXN ROW, SO A GAP HERE             
015700*    MEANS THE LEDGER ITSELF IS DAMAGED.                                  
015800     READ TRANSACTION-LEDGER                                              
015900         INVALID KEY                                                      
016000             DISPLAY 'XFERP4 ABEND XF42 -- MISSING TXN DETAIL '           
016100                 'RECORD'                                                 
016200             MOVE 16 TO RETURN-CODE                                       
016300             STOP RUN.                                                    
016400                                                                          
016500*    TXN-STATUS PRINTS AS WHATEVER WORD IS CURRENTLY ON THE               
016600*    RECORD -- PENDING, COMPLETED OR FAILED -- THIS PROGRAM               
016700*    DOES NOT FILTER BY STATUS, XFERP5 DOES THAT.                         
016800     MOVE TXN-ID                TO WS-L-TXN-ID.                           
016900     MOVE TXN-FROM-ACCT-ID      TO WS-L-FROM-ID.                          
017000     MOVE TXN-TO-ACCT-ID        TO WS-L-TO-ID.                            
017100     MOVE TXN-AMOUNT            TO WS-L-AMOUNT.                           
017200     MOVE TXN-STATUS            TO WS-L-STATUS.                           
017300                                                                          
017400     DISPLAY WS-LISTING-LINE.                                             
017500                                                                          
017600     ADD 1 TO COMM-RECS-READ.                                             
017700                                                                          
017800*    WORK-CKPT-CNT IS A SCRATCH LOOP COUNTER, SAME IDIOM AS               
017900*    XFERP2 -- IT TRIPS A CONSOLE MESSAGE EVERY 100 ROWS SO THE           
018000*    OPERATOR SEES A LONG LISTING IS STILL PROGRESSING.                   
018100     ADD 1 TO WORK-CKPT-CNT.                                              
018200                                                                          
018300     IF WORK-CKPT-CNT = 100                                               
018400         DISPLAY 'XFERP4 CHECKPOINT -- ' COMM-RECS-READ                   
018500             ' TRANSACTION(S) LISTED SO FAR'                              
018600         MOVE ZERO TO WORK-CKPT-CNT.                                      
018700                                                                          
018800     SUBTRACT 1 FROM WS-CURRENT-TXN-ID.                                   
018900                                                                          
019000 100-LIST-ONE-TXN-EXIT.                                                   
019100     EXIT.                                                                
