000100 CBL XOPTS(COBOL2)                                                        
000200 IDENTIFICATION DIVISION.                                                 
000300 PROGRAM-ID.    XFERP2.                                                   
000400 AUTHOR.        R. T. WOZNIAK.                                            
000500 INSTALLATION.  DATA PROCESSING.                                          
000600 DATE-WRITTEN.  02/20/85.                                                 
000700 DATE-COMPILED.                                                           
000800 SECURITY.      UNCLASSIFIED.                                             
000900******************************************************************        
001000*DESCRIPTION: List accounts.  Walks ACCOUNT-MASTER relative     * XFP2001 
001100*record by relative record, skipping the control record at RRN  * XFP2002 
001200*1, and DISPLAYs one line per account on the operator console.  * XFP2003 
001300*This is a flat listing, not a columnar report -- there are no  * XFP2004 
001400*control breaks or totals accumulated.                          * XFP2005 
001500******************************************************************        
001600*CHANGE LOG.                                                    * XFP2006 
001700*  YYMMDD  BY    REQUEST    DESCRIPTION                         * XFP2007 
001800*  ------  ----  ---------  ---------------------------------   * XFP2008 
001900*  850220  RTW   XF-0012    ORIGINAL PROGRAM, REPLACES THE OLD  * XFP2009 
002000*                           BMS LIST-ACCOUNTS SCROLLING SCREEN. * XFP2010 
002100*  890112  RTW   XF-0068    STOP WHEN THE NEXT-ACCOUNT-ID HIGH  * XFP2011 
002200*                           WATER MARK IS REACHED INSTEAD OF    * XFP2012 
002300*                           RELYING ON A HARD FILE-SIZE LIMIT.  * XFP2013 
002400*  990104  MJK   XF-Y2K06   NO CENTURY-DATE LOGIC IN THIS       * XFP2014 
002500*                           PROGRAM, REVIEWED AND LEFT ALONE.   * XFP2015 
002600*  060911  PNG   XF-0207    RAN ON THE NEW JOB SCHEDULER, NO    * XFP2016 
002700*                           CODE CHANGE, LOGGED FOR THE CHANGE  * XFP2017 
002800*                           CONTROL BOARD.                     *  XFP2018 
002900*  110330  SLR   XF-0241    RAN THIS AGAINST THE CONVERTED      * XFP2019 
003000*                           ACCOUNT FILE AFTER THE DISK MOVE,   * XFP2020 
003100*                           NO CODE CHANGE, LOGGED FOR AUDIT.   * XFP2021 
003200******************************************************************        
003300 ENVIRONMENT DIVISION.                                                    
003400 CONFIGURATION SECTION.                                                   
003500 SOURCE-COMPUTER.    IBM-PC.                                              
003600 OBJECT-COMPUTER.    IBM-PC.                                              
003700 SPECIAL-NAMES.                                                           
003800     C01 IS TOP-OF-FORM.                                                  
003900 INPUT-OUTPUT SECTION.                                                    
004000 FILE-CONTROL.                                                            
004100     SELECT ACCOUNT-MASTER                                                
004200         ASSIGN TO ACCTMSTR                                               
004300         ORGANIZATION IS RELATIVE                                         
004400         ACCESS MODE IS RANDOM                                            
004500         RELATIVE KEY IS WS-AM-RRN                                        
004600         FILE STATUS IS COMM-AM-STATUS.                                   
004700 DATA DIVISION.                                                           
004800 FILE SECTION.                                                            
004900 FD  ACCOUNT-MASTER.                                                      
005000     COPY ACCTMSTR.                                                       
005100 WORKING-STORAGE SECTION.                                                 
005200                                                                          
005300     COPY XFERCOM.                                                        
005400                                                                          
005500 01  WS-RELATIVE-KEYS.                                                    
005600     05  WS-AM-RRN                 PIC 9(09) COMP VALUE 1.                
005700     05  FILLER                    PIC X(08) VALUE SPACE.                 
005800                                                                          
005900 01  WS-RELATIVE-KEYS-R REDEFINES WS-RELATIVE-KEYS.                       
006000     05  WS-AM-RRN-DEBUG-X         PIC X(09).                             
006100     05  FILLER                    PIC X(08).                             
006200                                                                          
006300 01  WS-LAST-ACCOUNT-ID            PIC 9(09) COMP VALUE ZERO.             
006400                                                                          
006500 01  WS-CURRENT-ACCOUNT-ID         PIC 9(09) COMP VALUE ZERO.             
006600                                                                          
006700 01  WS-LISTING-LINE.                                                     
006800     05  FILLER                    PIC X(08) VALUE                        
006900         'ACCOUNT '.                                                      
007000     05  WS-L-ACCOUNT-ID           PIC ZZZZZZZZ9.                         
007100     05  FILLER                    PIC X(03) VALUE ' - '.                 
007200     05  WS-L-OWNER                PIC X(40).                             
007300     05  FILLER                    PIC X(12) VALUE                        
007400         '  BALANCE: '.                                                   
007500     05  WS-L-BALANCE              PIC -ZZZZZZZZZ.99.                     
007600                                                                          
007700 77  WORK-CKPT-CNT                 PIC 9(03) VALUE ZERO.                  
007800                                                                          
007900 PROCEDURE DIVISION.                                                      
008000                                                                          
008100*----------------------------------------------------------------         
008200*000-START-PROCESSING DRIVES A STRAIGHT SEQUENTIAL WALK ACROSS            
008300*ACCOUNT-MASTER FROM ACCT-ID 1001 UP TO THE CURRENT                       
008400*AC-MAX-ACCOUNT-ID.  THERE IS NO SORT STEP AND NO SELECTION --            
008500*EVERY ACCOUNT ON FILE IS LISTED, IN ID ORDER, ONE DISPLAY LINE           
008600*APIECE.                                                                  
008700*----------------------------------------------------------------         
008800                                                                          
008900 000-START-PROCESSING.                                                    
009000                                                                          
009100*    READ-ONLY RUN -- NOTHING IN THIS PROGRAM EVER UPDATES                
009200*    ACCOUNT-MASTER.                                                      
009300     OPEN INPUT ACCOUNT-MASTER.                                           
009400                                                                          
009500*    STATUS 05/35 MEANS THE FILE WAS NEVER INITIALIZED.  SAME             
009600*    RULE AS EVERY OTHER PROGRAM IN THE SUITE -- RUN XFERP0               
009700*    FIRST, DO NOT TRY TO FIX IT HERE.                                    
009800     IF COMM-AM-STATUS = '05' OR COMM-AM-STATUS = '35'                    
009900         DISPLAY 'XFERP2 ABEND XF10 -- RUN XFERP0 FIRST'                  
010000         MOVE 16 TO RETURN-CODE                                           
010100         STOP RUN.                                                        
010200                                                                          
010300*    READ THE CONTROL RECORD TO GET THE CURRENT HIGH-WATER                
010400*    MARK AND ACCOUNT COUNT BEFORE STARTING THE WALK.                     
010500     MOVE 1 TO WS-AM-RRN.                                                 
010600                                                                          
010700     READ ACCOUNT-MASTER                                                  
010800         INVALID KEY                                                      
010900             DISPLAY 'XFERP2 ABEND XF11 -- NO ACCOUNT CONTROL '           
011000                 'RECORD, RUN XFERP0 FIRST'                               
011100             MOVE 16 TO RETURN-CODE                                       
011200             STOP RUN.                                                    
011300                                                                          
011400*    AC-MAX-ACCOUNT-ID IS THE HIGHEST ACCT-ID EVER ASSIGNED --            
011500*    THE WALK STOPS THERE RATHER THAN AT SOME HARD-CODED FILE             
011600*    SIZE.  SEE THE 890112 CHANGE-LOG ENTRY.                              
011700     MOVE AC-MAX-ACCOUNT-ID TO WS-LAST-ACCOUNT-ID.                        
011800                                                                          
011900     DISPLAY 'ACCOUNT LISTING -- ' AC-ACCOUNT-COUNT                       
012000         ' ACCOUNT(S) ON FILE'.                                           
012100                                                                          
012200*    AN EMPTY FILE HAS AC-MAX-ACCOUNT-ID ONE BELOW THE FIRST              
012300*    DETAIL ID (SEE XFERP0), SO THE LOOP TEST BELOW WOULD NEVER           
012400*    FIRE ANYWAY -- THIS GO TO JUST SKIPS STRAIGHT TO THE                 
012500*    CLOSE/SUMMARY WITHOUT BOTHERING TO SET UP THE LOOP.                  
012600     IF AC-ACCOUNT-COUNT = ZERO                                           
012700         GO TO 000-NO-ACCOUNTS.                                           
012800                                                                          
012900*    1001 IS ALWAYS THE FIRST DETAIL ACCOUNT-ID -- SEE XFERP0'S           
013000*    CONTROL RECORD SEED.                                                 
013100     MOVE 1001 TO WS-CURRENT-ACCOUNT-ID.                                  
013200                                                                          
013300     PERFORM 100-LIST-ONE-ACCOUNT                                         
013400        THRU 100-LIST-ONE-ACCOUNT-EXIT                                    
013500        UNTIL WS-CURRENT-ACCOUNT-ID > WS-LAST-ACCOUNT-ID.                 
013600                                                                          
013700 000-NO-ACCOUNTS.                                                         
013800                                                                          
013900     CLOSE ACCOUNT-MASTER.                                                
014000                                                                          
014100*    COMM-RECS-READ COUNTS ACTUAL DETAIL RECORDS LISTED, NOT              
014200*    AC-ACCOUNT-COUNT -- THE TWO SHOULD ALWAYS MATCH ON A                 
014300*    HEALTHY FILE, BUT THE DISPLAY REPORTS WHAT THIS RUN                  
014400*    ACTUALLY SAW.                                                        
014500     DISPLAY 'XFERP2 COMPLETE -- LISTED ' COMM-RECS-READ                  
014600         ' ACCOUNT(S).'.                                                  
014700                                                                          
014800     STOP RUN.                                                            
014900                                                                          
015000 100-LIST-ONE-ACCOUNT.                                                    
015100                                                                          
015200*    SAME RRN ARITHMETIC USED EVERYWHERE IN THE SUITE --                  
015300*    ACCOUNT-ID 1001 IS RELATIVE RECORD 2, AND SO ON.                     
015400     COMPUTE WS-AM-RRN = WS-CURRENT-ACCOUNT-ID - 1000 + 1.                
015500                                                                          
015600*    EVERY ID FROM 1001 THROUGH WS-LAST-ACCOUNT-ID IS SUPPOSED            
015700*    TO HAVE A DETAIL RECORD -- THIS PROGRAM NEVER DELETES AN             
015800*    ACCOUNT, SO A MISSING RECORD IN THAT RANGE IS A DATA                 
015900*    INTEGRITY PROBLEM, NOT A NORMAL CONDITION.                           
016000     READ ACCOUNT-MASTER                                                  
016100         INVALID KEY                                                      
016200             DISPLAY 'XFERP2 ABEND XF12 -- MISSING ACCOUNT '              
016300                 'DETAIL RECORD'                                          
016400             MOVE 16 TO RETURN-CODE                                       
016500             STOP RUN.                                                    
016600                                                                          
016700     MOVE ACCT-ID               TO WS-L-ACCOUNT-ID.                       
016800     MOVE ACCT-OWNER            TO WS-L-OWNER.                            
016900     MOVE ACCT-BALANCE          TO WS-L-BALANCE.                          
017000                                                                          
017100     DISPLAY WS-LISTING-LINE.                                             
017200                                                                          
017300     ADD 1 TO COMM-RECS-READ.                                             
017400                                                                          
017500*    WORK-CKPT-CNT IS A SCRATCH LOOP COUNTER, NOT TIED TO                 
017600*    COMM-RECS-READ -- IT JUST TRIPS A CONSOLE MESSAGE EVERY              
017700*    100 ACCOUNTS ON A LARGE FILE SO THE OPERATOR SEES THE JOB            
017800*    IS STILL MOVING.                                                     
017900     ADD 1 TO WORK-CKPT-CNT.                                              
018000                                                                          
018100     IF WORK-CKPT-CNT = 100                                               
018200         DISPLAY 'XFERP2 CHECKPOINT -- ' COMM-RECS-READ                   
018300             ' ACCOUNT(S) LISTED SO FAR'                                  
018400         MOVE ZERO TO WORK-CKPT-CNT.                                      
018500                                                                          
018600     ADD 1 TO WS-CURRENT-ACCOUNT-ID.                                      
018700                                                                          
018800 100-LIST-ONE-ACCOUNT-EXIT.                                               
018900     EXIT.                                                                
