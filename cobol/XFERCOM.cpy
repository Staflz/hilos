000100******************************************************************        
000200*    XFERCOM -- SHARED WORKING-STORAGE FOR THE XFERP0-XFERP5     *CPYBK201
000300*    SUITE.  FILE STATUS BYTES, RUN SWITCHES AND WORK FIELDS     *CPYBK202
000400*    COMMON TO ALL SIX PROGRAMS LIVE HERE SO THE STATUS-BYTE     *CPYBK203
000500*    TESTS ARE SPELLED THE SAME WAY IN EVERY PROGRAM.            *CPYBK204
000600******************************************************************        
000700*CHANGE LOG.                                                     *CPYBK205
000800*  YYMMDD  BY    REQUEST    DESCRIPTION                          *CPYBK206
000900*  ------  ----  ---------  ----------------------------------   *CPYBK207
001000*  850214  RTW   XF-0003    ORIGINAL COPYBOOK.                   *CPYBK208
001100*  890322  RTW   XF-0070    ADDED COMM-AMOUNT-OK-SW, VALIDATION  *CPYBK209
001200*                           WAS BEING DONE WITH 77-LEVELS IN     *CPYBK210
001300*                           EACH PROGRAM SEPARATELY.             *CPYBK211
001400*  990104  MJK   XF-Y2K03   NO CENTURY-DATE FIELDS IN THIS       *CPYBK212
001500*                           COPYBOOK, NONE TO EXPAND, LOGGED     *CPYBK213
001600*                           FOR THE Y2K AUDIT TRAIL ANYWAY.      *CPYBK214
001700*  060911  PNG   XF-0207    RAN ON THE NEW JOB SCHEDULER, NO     *CPYBK215
001800*                           CODE CHANGE, LOGGED FOR THE CHANGE  * CPYBK216
001900*                           CONTROL BOARD.                      * CPYBK217
002000*  110330  SLR   XF-0241    CONVERTED ALL FOUR FILES TO THE NEW  *CPYBK218
002100*                           DISK FARM, NO LAYOUT CHANGE, LOGGED  *CPYBK219
002200*                           FOR THE MIGRATION RECORD.            *CPYBK220
002300******************************************************************        
002400 01  COMM-FILE-STATUS-AREA.                                               
002500     05  COMM-AM-STATUS             PIC X(02).                            
002600         88  COMM-AM-OK                   VALUE '00'.                     
002700         88  COMM-AM-EOF                  VALUE '10'.                     
002800         88  COMM-AM-NOT-FOUND            VALUE '23'.                     
002900     05  COMM-TM-STATUS             PIC X(02).                            
003000         88  COMM-TM-OK                   VALUE '00'.                     
003100         88  COMM-TM-EOF                  VALUE '10'.                     
003200         88  COMM-TM-NOT-FOUND            VALUE '23'.                     
003300     05  COMM-REQ-STATUS            PIC X(02).                            
003400         88  COMM-REQ-OK                  VALUE '00'.                     
003500         88  COMM-REQ-EOF                 VALUE '10'.                     
003600     05  COMM-RPT-STATUS            PIC X(02).                            
003700         88  COMM-RPT-OK                  VALUE '00'.                     
003800*                                                                         
003900 01  COMM-RUN-SWITCHES.                                                   
004000     05  COMM-AM-EOF-SW             PIC X(01)   VALUE 'N'.                
004100         88  COMM-AM-EOF-YES              VALUE 'Y'.                      
004200     05  COMM-TM-EOF-SW             PIC X(01)   VALUE 'N'.                
004300         88  COMM-TM-EOF-YES              VALUE 'Y'.                      
004400     05  COMM-REQ-EOF-SW            PIC X(01)   VALUE 'N'.                
004500         88  COMM-REQ-EOF-YES             VALUE 'Y'.                      
004600     05  COMM-FOUND-SW              PIC X(01)   VALUE 'N'.                
004700         88  COMM-FOUND-YES                VALUE 'Y'.                     
004800     05  COMM-AMOUNT-OK-SW          PIC X(01)   VALUE 'N'.                
004900         88  COMM-AMOUNT-OK-YES            VALUE 'Y'.                     
005000     05  COMM-FUNDS-OK-SW           PIC X(01)   VALUE 'N'.                
005100         88  COMM-FUNDS-OK-YES             VALUE 'Y'.                     
005200*                                                                         
005300 01  COMM-WORK-COUNTERS.                                                  
005400     05  COMM-RRN                   PIC 9(09) COMP.                       
005500     05  COMM-RECS-READ             PIC 9(09) COMP.                       
005600     05  COMM-RECS-WRITTEN          PIC 9(09) COMP.                       
005700     05  COMM-RECS-REJECTED         PIC 9(09) COMP.                       
005800     05  COMM-WORK-BALANCE          PIC S9(11)V99.                        
005900     05  FILLER                     PIC X(20).                            
