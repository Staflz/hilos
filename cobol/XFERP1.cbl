000100 CBL XOPTS(COBOL2)                                                        
000200 IDENTIFICATION DIVISION.                                                 
000300 PROGRAM-ID.    XFERP1.                                                   
000400 AUTHOR.        R. T. WOZNIAK.                                            
000500 INSTALLATION.  DATA PROCESSING.                                          
000600 DATE-WRITTEN.  02/19/85.                                                 
000700 DATE-COMPILED.                                                           
000800 SECURITY.      UNCLASSIFIED.                                             
000900******************************************************************        
001000*DESCRIPTION: Create account.  Reads one create-account request * XFP1001 
001100*per record from CREATE-ACCOUNT-REQUEST-FILE, validates owner   * XFP1002 
001200*and opening balance, assigns the next surrogate ACCT-ID out of * XFP1003 
001300*the account control record, and writes the new ACCOUNT-MASTER  * XFP1004 
001400*detail record.  Run XFERP0 first to lay down the control       * XFP1005 
001500*record if this is a new file.                                  * XFP1006 
001600******************************************************************        
001700*CHANGE LOG.                                                    * XFP1007 
001800*  YYMMDD  BY    REQUEST    DESCRIPTION                         * XFP1008 
001900*  ------  ----  ---------  ---------------------------------   * XFP1009 
002000*  850219  RTW   XF-0011    ORIGINAL PROGRAM, REPLACES THE OLD  * XFP1010 
002100*                           BMS ADD-ACCOUNT SCREEN WITH A       * XFP1011 
002200*                           BATCH CARD-IMAGE INPUT FILE.        * XFP1012 
002300*  880504  RTW   XF-0058    REJECT BLANK OWNER, WE HAD A BAD    * XFP1013 
002400*                           RUN ADD ACCOUNTS WITH NO NAME ON    * XFP1014 
002500*                           THEM.                               * XFP1015 
002600*  930615  DLH   XF-0119    REJECT NEGATIVE OPENING BALANCE.    * XFP1016 
002700*  990104  MJK   XF-Y2K05   TIMESTAMP BUILD NOW CARRIES A FULL  * XFP1017 
002800*                           4-DIGIT CENTURY, SEE 250-BUILD-     * XFP1018 
002900*                           CREATED-AT.                         * XFP1019 
003000*  041203  PNG   XF-0198    ADDED RECORD COUNTS TO THE END OF   * XFP1020 
003100*                           RUN DISPLAY FOR THE OPERATOR.       * XFP1021 
003200*  080714  SLR   XF-0231    220-CREATE-ACCOUNT UPDATED THE      * XFP1022 
003300*                           CONTROL RECORD IN THE BUFFER BUT    * XFP1023 
003400*                           NEVER WROTE IT BACK -- A SECOND     * XFP1024 
003500*                           GOOD RECORD ON THE SAME RUN GOT     * XFP1025 
003600*                           THE SAME ACCT-ID AND BLEW UP ON A   * XFP1026 
003700*                           DUPLICATE WRITE.  REWRITE ADDED     * XFP1027 
003800*                           RIGHT AFTER THE CONTROL FIELDS ARE  * XFP1028 
003900*                           BUMPED, SAME PLACE XFERP3 DOES IT   * XFP1029 
004000*                           FOR THE TXN CONTROL RECORD.         * XFP1030 
004100******************************************************************        
004200 ENVIRONMENT DIVISION.                                                    
004300 CONFIGURATION SECTION.                                                   
004400 SOURCE-COMPUTER.    IBM-PC.                                              
004500 OBJECT-COMPUTER.    IBM-PC.                                              
004600 SPECIAL-NAMES.                                                           
004700     C01 IS TOP-OF-FORM.                                                  
004800 INPUT-OUTPUT SECTION.                                                    
004900 FILE-CONTROL.                                                            
005000     SELECT ACCOUNT-MASTER                                                
005100         ASSIGN TO ACCTMSTR                                               
005200         ORGANIZATION IS RELATIVE                                         
005300         ACCESS MODE IS RANDOM                                            
005400         RELATIVE KEY IS WS-AM-RRN                                        
005500         FILE STATUS IS COMM-AM-STATUS.                                   
005600     SELECT CREATE-ACCOUNT-REQUEST-FILE                                   
005700         ASSIGN TO NEWACCTS                                               
005800         ORGANIZATION IS LINE SEQUENTIAL                                  
005900         FILE STATUS IS COMM-REQ-STATUS.                                  
006000 DATA DIVISION.                                                           
006100 FILE SECTION.                                                            
006200 FD  ACCOUNT-MASTER.                                                      
006300     COPY ACCTMSTR.                                                       
006400 FD  CREATE-ACCOUNT-REQUEST-FILE.                                         
006500 01  CREATE-ACCOUNT-REQUEST-RECORD.                                       
006600     05  NEW-OWNER                 PIC X(40).                             
006700     05  NEW-INITIAL-BALANCE       PIC S9(11)V99.                         
006800     05  FILLER                    PIC X(19).                             
006900 WORKING-STORAGE SECTION.                                                 
007000                                                                          
007100     COPY XFERCOM.                                                        
007200                                                                          
007300 01  WS-RELATIVE-KEYS.                                                    
007400     05  WS-AM-RRN                 PIC 9(09) COMP VALUE 1.                
007500     05  FILLER                    PIC X(08) VALUE SPACE.                 
007600                                                                          
007700 01  WS-NEXT-ACCOUNT-ID            PIC 9(09) COMP VALUE ZERO.             
007800                                                                          
007900 01  WS-VALID-REQUEST-SW           PIC X(01) VALUE 'N'.                   
008000     88  WS-REQUEST-VALID               VALUE 'Y'.                        
008100                                                                          
008200 01  WS-TIMESTAMP-AREA.                                                   
008300     05  WS-TS-DATE.                                                      
008400         10  WS-TS-CC              PIC 9(02).                             
008500         10  WS-TS-YY               PIC 9(02).                            
008600         10  WS-TS-MM               PIC 9(02).                            
008700         10  WS-TS-DD               PIC 9(02).                            
008800     05  WS-TS-TIME.                                                      
008900         10  WS-TS-HH               PIC 9(02).                            
009000         10  WS-TS-MN               PIC 9(02).                            
009100         10  WS-TS-SS               PIC 9(02).                            
009200         10  WS-TS-HS               PIC 9(02).                            
009300     05  FILLER                    PIC X(04) VALUE SPACE.                 
009400                                                                          
009500 01  WS-TIMESTAMP-AREA-R REDEFINES WS-TIMESTAMP-AREA.                     
009600     05  WS-TS-DATE-R              PIC 9(08).                             
009700     05  WS-TS-TIME-R              PIC 9(08).                             
009800     05  FILLER                    PIC X(04).                             
009900                                                                          
010000 01  WS-ACCT-CREATED-AT            PIC X(26) VALUE SPACE.                 
010100                                                                          
010200 01  WS-REJECT-MESSAGE.                                                   
010300     05  FILLER                    PIC X(21) VALUE                        
010400         'REQUEST REJECTED -- '.                                          
010500     05  WS-REJECT-REASON          PIC X(30) VALUE SPACE.                 
010600                                                                          
010700 77  WORK-CKPT-CNT                 PIC 9(03) VALUE ZERO.                  
010800                                                                          
010900 PROCEDURE DIVISION.                                                      
011000                                                                          
011100*----------------------------------------------------------------         
011200*000-START-PROCESSING OPENS BOTH FILES, DRIVES THE REQUEST LOOP,          
011300*THEN REWRITES THE ACCOUNT CONTROL RECORD EXACTLY ONCE BEFORE             
011400*CLOSING -- 220-CREATE-ACCOUNT BELOW ALSO REWRITES IT ON EVERY            
011500*SUCCESSFUL CREATE (SEE THE 080714 CHANGE-LOG ENTRY), SO THIS             
011600*FINAL REWRITE IS A BELT-AND-SUSPENDERS FLUSH, NOT THE ONLY               
011700*PLACE THE CONTROL RECORD GETS SAVED.                                     
011800*----------------------------------------------------------------         
011900                                                                          
012000 000-START-PROCESSING.                                                    
012100                                                                          
012200*    OPEN I-O, NOT INPUT -- WE ARE GOING TO REWRITE THE CONTROL           
012300*    RECORD AS EACH ACCOUNT IS CREATED.                                   
012400     OPEN I-O ACCOUNT-MASTER.                                             
012500                                                                          
012600*    STATUS 05/35 MEANS THE FILE DOES NOT EXIST ON THIS VOLUME            
012700*    AT ALL.  XFERP0 CREATES AN EMPTY FILE AND SEEDS THE                  
012800*    CONTROL RECORD -- THIS PROGRAM REFUSES TO DO THAT ITSELF             
012900*    SO A MISTYPED DD NAME DOES NOT SILENTLY CREATE A NEW,                
013000*    EMPTY ACCOUNT FILE IN PLACE OF THE REAL ONE.                         
013100     IF COMM-AM-STATUS = '05' OR COMM-AM-STATUS = '35'                    
013200         DISPLAY 'XFERP1 ABEND XF02 -- RUN XFERP0 FIRST'                  
013300         MOVE 16 TO RETURN-CODE                                           
013400         STOP RUN.                                                        
013500                                                                          
013600*    CONFIRM RELATIVE RECORD 1 IS ACTUALLY THE CONTROL RECORD             
013700*    BEFORE DOING ANY WORK.  A FILE THAT OPENS CLEAN BUT HAS              
013800*    NO RECORD 1 IS AN EMPTY FILE XFERP0 NEVER INITIALIZED.               
013900     MOVE 1 TO WS-AM-RRN.                                                 
014000                                                                          
014100     READ ACCOUNT-MASTER                                                  
014200         INVALID KEY                                                      
014300             DISPLAY 'XFERP1 ABEND XF03 -- NO ACCOUNT CONTROL '           
014400                 'RECORD, RUN XFERP0 FIRST'                               
014500             MOVE 16 TO RETURN-CODE                                       
014600             STOP RUN.                                                    
014700                                                                          
014800*    CARD-IMAGE INPUT, ONE CREATE REQUEST PER RECORD.  THIS               
014900*    FILE IS BUILT BY WHATEVER FED THE OLD BMS ADD-ACCOUNT                
015000*    SCREEN -- SEE THE 850219 CHANGE-LOG ENTRY.                           
015100     OPEN INPUT CREATE-ACCOUNT-REQUEST-FILE.                              
015200                                                                          
015300*    DRIVE ONE REQUEST AT A TIME UNTIL END OF FILE.  EACH                 
015400*    ITERATION EITHER CREATES ONE ACCOUNT OR REJECTS ONE                  
015500*    REQUEST -- THERE IS NO PARTIAL OUTCOME.                              
015600     PERFORM 200-PROCESS-REQUESTS                                         
015700        THRU 200-PROCESS-REQUESTS-EXIT                                    
015800        UNTIL COMM-REQ-EOF-YES.                                           
015900                                                                          
016000*    FINAL FLUSH OF THE CONTROL RECORD.  220-CREATE-ACCOUNT               
016100*    ALREADY REWRITES IT AFTER EVERY SUCCESSFUL CREATE, SO ON A           
016200*    NORMAL RUN THIS REWRITE IS REDUNDANT -- IT IS LEFT IN                
016300*    BECAUSE A RUN WITH ZERO VALID REQUESTS STILL LEAVES THE              
016400*    BUFFER HOLDING WHAT WE READ AT 000-START-PROCESSING, AND A           
016500*    CLEAN REWRITE OF AN UNCHANGED RECORD IS HARMLESS.                    
016600     MOVE 1 TO WS-AM-RRN.                                                 
016700                                                                          
016800     REWRITE ACCOUNT-MASTER-RECORD                                        
016900         INVALID KEY                                                      
017000             DISPLAY 'XFERP1 ABEND XF04 -- CANNOT REWRITE '               
017100                 'ACCOUNT CONTROL RECORD'                                 
017200             MOVE 16 TO RETURN-CODE                                       
017300             STOP RUN.                                                    
017400                                                                          
017500*    CLOSE BOTH FILES BEFORE THE FINAL SUMMARY -- THE REQUEST             
017600*    FILE IS LINE SEQUENTIAL AND CLOSES CLEAN REGARDLESS OF               
017700*    WHERE END-OF-FILE LEFT THE READ POSITION.                            
017800     CLOSE ACCOUNT-MASTER.                                                
017900     CLOSE CREATE-ACCOUNT-REQUEST-FILE.                                   
018000                                                                          
018100*    OPERATOR SUMMARY -- READ/WRITTEN/REJECTED SHOULD ALWAYS              
018200*    ADD UP TO THE RECORD COUNT IN CREATE-ACCOUNT-REQUEST-FILE.           
018300     DISPLAY 'XFERP1 COMPLETE -- READ ' COMM-RECS-READ                    
018400         ' WRITTEN ' COMM-RECS-WRITTEN                                    
018500         ' REJECTED ' COMM-RECS-REJECTED.                                 
018600                                                                          
018700     STOP RUN.                                                            
018800                                                                          
018900 200-PROCESS-REQUESTS.                                                    
019000                                                                          
019100*    ONE REQUEST RECORD PER ITERATION.  VALIDATION IS SPLIT OUT           
019200*    TO 210 SO THE REJECT PATH AND THE CREATE PATH EACH STAY A            
019300*    SINGLE PERFORM CALL HERE.                                            
019400     READ CREATE-ACCOUNT-REQUEST-FILE                                     
019500         AT END                                                           
019600             SET COMM-REQ-EOF-YES TO TRUE                                 
019700         NOT AT END                                                       
019800             ADD 1 TO COMM-RECS-READ                                      
019900             PERFORM 210-VALIDATE-REQUEST                                 
020000                THRU 210-VALIDATE-REQUEST-EXIT                            
020100             IF WS-REQUEST-VALID                                          
020200                 PERFORM 220-CREATE-ACCOUNT                               
020300                    THRU 220-CREATE-ACCOUNT-EXIT                          
020400             ELSE                                                         
020500*                BAD DATA ON A CARD IS NOT AN OPERATOR                    
020600*                EMERGENCY -- LOG AND MOVE ON TO THE NEXT                 
020700*                REQUEST, THE SAME PHILOSOPHY XFERP3 USES FOR             
020800*                A TRANSFER AGAINST A MISSING ACCOUNT.                    
020900                 ADD 1 TO COMM-RECS-REJECTED                              
021000                 DISPLAY WS-REJECT-MESSAGE                                
021100     END-READ.                                                            
021200                                                                          
021300 200-PROCESS-REQUESTS-EXIT.                                               
021400     EXIT.                                                                
021500                                                                          
021600 210-VALIDATE-REQUEST.                                                    
021700                                                                          
021800*    ASSUME VALID, THEN KNOCK IT DOWN FOR EACH RULE THAT                  
021900*    FAILS.  BOTH CHECKS RUN REGARDLESS -- THE LAST ONE TO                
022000*    FAIL WINS THE REJECT MESSAGE, WHICH IS FINE SINCE THE                
022100*    REQUEST IS GOING TO BE REJECTED EITHER WAY.                          
022200     MOVE 'Y'               TO WS-VALID-REQUEST-SW.                       
022300     MOVE SPACE              TO WS-REJECT-REASON.                         
022400                                                                          
022500*    RULE 1 -- AN ACCOUNT WITH NO OWNER ON FILE IS USELESS TO             
022600*    EVERYONE DOWNSTREAM.  SEE THE 880504 CHANGE-LOG ENTRY.               
022700     IF NEW-OWNER = SPACE                                                 
022800         MOVE 'N'           TO WS-VALID-REQUEST-SW                        
022900         MOVE 'OWNER NAME REQUIRED' TO WS-REJECT-REASON.                  
023000                                                                          
023100*    RULE 2 -- NO NEGATIVE OPENING BALANCES.  ZERO IS FINE, A             
023200*    BRAND NEW ACCOUNT WITH NO MONEY IN IT YET IS NORMAL.                 
023300     IF NEW-INITIAL-BALANCE < ZERO                                        
023400         MOVE 'N'           TO WS-VALID-REQUEST-SW                        
023500         MOVE 'OPENING BALANCE MUST BE >= 0'                              
023600                            TO WS-REJECT-REASON.                          
023700                                                                          
023800 210-VALIDATE-REQUEST-EXIT.                                               
023900     EXIT.                                                                
024000                                                                          
024100 220-CREATE-ACCOUNT.                                                      
024200                                                                          
024300*    RE-READ THE CONTROL RECORD FOR THE CURRENT HIGH-WATER                
024400*    MARK.  WE DO NOT TRUST A COPY HELD OVER FROM AN EARLIER              
024500*    REQUEST -- ANOTHER CREATE IN THIS SAME RUN MAY HAVE                  
024600*    ALREADY BUMPED IT.                                                   
024700     MOVE 1                 TO WS-AM-RRN.                                 
024800                                                                          
024900     READ ACCOUNT-MASTER                                                  
025000         INVALID KEY                                                      
025100             DISPLAY 'XFERP1 ABEND XF05 -- CANNOT READ '                  
025200                 'ACCOUNT CONTROL RECORD'                                 
025300             MOVE 16 TO RETURN-CODE                                       
025400             STOP RUN.                                                    
025500                                                                          
025600     COMPUTE WS-NEXT-ACCOUNT-ID = AC-NEXT-ACCOUNT-ID.                     
025700                                                                          
025800*    STAMP THE NEW DETAIL RECORD WITH TODAY'S DATE AND TIME               
025900*    BEFORE WE COMPUTE THE RELATIVE KEY, SO A SLOW CLOCK READ             
026000*    DOES NOT DELAY THE ACTUAL WRITE.                                     
026100     PERFORM 250-BUILD-CREATED-AT                                         
026200        THRU 250-BUILD-CREATED-AT-EXIT.                                   
026300                                                                          
026400*    SAME RRN ARITHMETIC AS EVERY OTHER PROGRAM IN THE SUITE --           
026500*    ACCOUNT-ID 1001 LANDS ON RELATIVE RECORD 2, ACCOUNT-ID               
026600*    1002 ON RELATIVE RECORD 3, AND SO ON, LEAVING RECORD 1               
026700*    FOR THE CONTROL RECORD.                                              
026800     COMPUTE WS-AM-RRN = WS-NEXT-ACCOUNT-ID - 1000 + 1.                   
026900                                                                          
027000     MOVE 'D'                TO AM-RECORD-TYPE.                           
027100     MOVE WS-NEXT-ACCOUNT-ID  TO ACCT-ID.                                 
027200     MOVE NEW-OWNER           TO ACCT-OWNER.                              
027300     MOVE NEW-INITIAL-BALANCE TO ACCT-BALANCE.                            
027400     MOVE WS-ACCT-CREATED-AT  TO ACCT-CREATED-AT.                         
027500                                                                          
027600*    THIS RECORD SLOT SHOULD NEVER BE OCCUPIED -- RRN IS                  
027700*    COMPUTED FROM A KEY NO EARLIER REQUEST IN THIS RUN COULD             
027800*    HAVE USED.  AN INVALID KEY HERE MEANS THE CONTROL RECORD             
027900*    AND THE DETAIL AREA HAVE GOTTEN OUT OF STEP.                         
028000     WRITE ACCOUNT-MASTER-RECORD                                          
028100         INVALID KEY                                                      
028200             DISPLAY 'XFERP1 ABEND XF06 -- CANNOT WRITE '                 
028300                 'ACCOUNT DETAIL RECORD'                                  
028400             MOVE 16 TO RETURN-CODE                                       
028500             STOP RUN.                                                    
028600                                                                          
028700*    RE-READ RELATIVE RECORD 1 INTO THE BUFFER BEFORE UPDATING            
028800*    IT -- THE WRITE ABOVE LEFT THE BUFFER HOLDING THE DETAIL             
028900*    RECORD WE JUST CREATED, NOT THE CONTROL RECORD.                      
029000     MOVE 1                  TO WS-AM-RRN.                                
029100                                                                          
029200     READ ACCOUNT-MASTER                                                  
029300         INVALID KEY                                                      
029400             DISPLAY 'XFERP1 ABEND XF07 -- CANNOT RE-READ '               
029500                 'ACCOUNT CONTROL RECORD'                                 
029600             MOVE 16 TO RETURN-CODE                                       
029700             STOP RUN.                                                    
029800                                                                          
029900*    ADVANCE THE HIGH-WATER MARK, RECORD THE NEW MAX-ACCOUNT-ID           
030000*    AND BUMP THE COUNT.  MIN-ACCOUNT-ID NEVER CHANGES HERE --            
030100*    ONLY XFERP0 TOUCHES IT, ON THE FIRST-EVER INITIALIZATION.            
030200     COMPUTE AC-NEXT-ACCOUNT-ID = WS-NEXT-ACCOUNT-ID + 1.                 
030300     MOVE WS-NEXT-ACCOUNT-ID TO AC-MAX-ACCOUNT-ID.                        
030400     ADD 1                   TO AC-ACCOUNT-COUNT.                         
030500                                                                          
030600*    080714 XF-0231 -- WRITE THE UPDATED CONTROL RECORD BACK TO           
030700*    DISK RIGHT HERE, BEFORE THE NEXT REQUEST IN THIS SAME RUN            
030800*    CAN RE-READ A STALE NEXT-ACCOUNT-ID AND COLLIDE WITH THE             
030900*    ACCOUNT-ID WE JUST ASSIGNED.  PREVIOUSLY THE ONLY REWRITE            
031000*    WAS IN 000-START-PROCESSING, AFTER THE WHOLE REQUEST FILE            
031100*    HAD ALREADY BEEN PROCESSED -- TOO LATE FOR A SECOND VALID            
031200*    REQUEST IN THE SAME BATCH.                                           
031300     REWRITE ACCOUNT-MASTER-RECORD                                        
031400         INVALID KEY                                                      
031500             DISPLAY 'XFERP1 ABEND XF08 -- CANNOT REWRITE '               
031600                 'ACCOUNT CONTROL RECORD'                                 
031700             MOVE 16 TO RETURN-CODE                                       
031800             STOP RUN.                                                    
031900                                                                          
032000     ADD 1                   TO COMM-RECS-WRITTEN.                        
032100                                                                          
032200*    WORK-CKPT-CNT IS A SCRATCH COUNTER, SEPARATE FROM                    
032300*    COMM-RECS-WRITTEN -- IT EXISTS ONLY TO TRIGGER A PROGRESS            
032400*    LINE ON THE CONSOLE EVERY 50 ACCOUNTS SO AN OPERATOR                 
032500*    WATCHING A LONG CREATE-ACCOUNT RUN KNOWS IT IS STILL                 
032600*    MOVING, NOT HUNG.                                                    
032700     ADD 1 TO WORK-CKPT-CNT.                                              
032800                                                                          
032900     IF WORK-CKPT-CNT = 50                                                
033000         DISPLAY 'XFERP1 CHECKPOINT -- ' COMM-RECS-WRITTEN                
033100             ' ACCOUNT(S) CREATED SO FAR'                                 
033200         MOVE ZERO TO WORK-CKPT-CNT.                                      
033300                                                                          
033400     DISPLAY 'ACCOUNT ' WS-NEXT-ACCOUNT-ID ' CREATED.'.                   
033500                                                                          
033600 220-CREATE-ACCOUNT-EXIT.                                                 
033700     EXIT.                                                                
033800                                                                          
033900 250-BUILD-CREATED-AT.                                                    
034000                                                                          
034100*    A SHOP-STANDARD TIMESTAMP BUILD, THE SAME SHAPE USED IN              
034200*    900-BUILD-TIMESTAMP OVER IN XFERP3 -- NOT FACTORED INTO A            
034300*    SHARED COPYBOOK BECAUSE THE TARGET FIELD NAME DIFFERS                
034400*    PROGRAM TO PROGRAM (ACCT-CREATED-AT HERE, TXN-CREATED-AT/            
034500*    TXN-UPDATED-AT THERE).                                               
034600     ACCEPT WS-TS-DATE-R FROM DATE YYYYMMDD.                              
034700     ACCEPT WS-TS-TIME   FROM TIME.                                       
034800                                                                          
034900*    SEE THE 990104 Y2K CHANGE-LOG ENTRY -- WS-TS-CC CARRIES              
035000*    THE CENTURY DIGITS SO THIS STRING IS A FULL FOUR-DIGIT               
035100*    YEAR, NOT A TWO-DIGIT YEAR THAT ROLLS OVER IN 2000.                  
035200     STRING WS-TS-CC WS-TS-YY '-' WS-TS-MM '-' WS-TS-DD 'T'               
035300            WS-TS-HH ':' WS-TS-MN ':' WS-TS-SS '.' WS-TS-HS               
035400            '0000' DELIMITED BY SIZE INTO WS-ACCT-CREATED-AT.             
035500                                                                          
035600 250-BUILD-CREATED-AT-EXIT.                                               
035700     EXIT.                                                                
