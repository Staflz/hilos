000100******************************************************************        
000200*    ACCTMSTR -- ACCOUNT MASTER FILE RECORD LAYOUT               *CPYBK001
000300******************************************************************        
000400*REMARKS:  ONE RECORD PER ACCOUNT, RELATIVE ORGANIZATION.        *CPYBK002
000500*          RELATIVE RECORD NUMBER = ACCT-ID - 1000 + 1.          *CPYBK003
000600*          RELATIVE RECORD 1 IS THE CONTROL RECORD (SEE          *CPYBK004
000700*          ACCT-CONTROL-RECORD BELOW, A REDEFINES OF THIS        *CPYBK005
000800*          SAME 01-LEVEL) AND CARRIES THE NEXT-ACCOUNT-ID        *CPYBK006
000900*          HIGH-WATER MARK USED TO ASSIGN SURROGATE KEYS ON      *CPYBK007
001000*          ACCOUNT CREATE.  DETAIL RECORDS START AT ACCT-ID      *CPYBK008
001100*          1001, THE SAME STARTING POINT THE OLD ACCOUNT         *CPYBK009
001200*          CONTROL RECORD USED FOR ITS OWN MIN-ACCOUNT-ID.       *CPYBK010
001300******************************************************************        
001400*CHANGE LOG.                                                     *CPYBK011
001500*  YYMMDD  BY    REQUEST    DESCRIPTION                          *CPYBK012
001600*  ------  ----  ---------  ----------------------------------   *CPYBK013
001700*  850212  RTW   XF-0001    ORIGINAL COPYBOOK FOR XFERP0-XFERP5. *CPYBK014
001800*  871030  RTW   XF-0044    ADDED ACCT-BALANCE SIGN, WAS         *CPYBK015
001900*                           UNSIGNED IN ERROR.                   *CPYBK016
002000*  930615  DLH   XF-0119    WIDENED ACCT-OWNER FROM 30 TO 40.    *CPYBK017
002100*  990104  MJK   XF-Y2K01   EXPANDED ACCT-CREATED-AT TO A FULL   *CPYBK018
002200*                           4-DIGIT-CENTURY TIMESTAMP FIELD.     *CPYBK019
002300*  041203  PNG   XF-0198    ADDED AM-RECORD-KEY-VIEW REDEFINES   *CPYBK020
002400*                           SO XFERP3 CAN VALIDATE A LOOKUP KEY  *CPYBK021
002500*                           WITHOUT UNPACKING THE WHOLE DETAIL   *CPYBK022
002600*                           AREA.                                *CPYBK023
002700*  110330  SLR   XF-0241    CONVERTED THE FILE TO THE NEW DISK   *CPYBK024
002800*                           FARM, NO LAYOUT CHANGE, LOGGED FOR   *CPYBK025
002900*                           THE MIGRATION RECORD.                *CPYBK026
003000******************************************************************        
003100 01  ACCOUNT-MASTER-RECORD.                                               
003200     05  AM-RECORD-TYPE                PIC X(01).                         
003300         88  AM-TYPE-CONTROL                VALUE 'C'.                    
003400         88  AM-TYPE-DETAIL                  VALUE 'D'.                   
003500     05  AM-DETAIL-AREA.                                                  
003600         10  ACCT-ID                    PIC 9(09).                        
003700         10  ACCT-OWNER                 PIC X(40).                        
003800         10  ACCT-BALANCE               PIC S9(11)V99.                    
003900         10  ACCT-CREATED-AT            PIC X(26).                        
004000     05  AM-DETAIL-FILLER               PIC X(11).                        
004100*                                                                         
004200*    ACCT-CONTROL-RECORD REDEFINES THE SAME 100-BYTE SLOT AS              
004300*    THE DETAIL AREA ABOVE, AND OCCUPIES RELATIVE RECORD 1                
004400*    ONLY.                                                                
004500*                                                                         
004600 01  ACCT-CONTROL-RECORD REDEFINES ACCOUNT-MASTER-RECORD.                 
004700     05  AC-RECORD-TYPE                 PIC X(01).                        
004800     05  AC-NEXT-ACCOUNT-ID              PIC 9(09) COMP.                  
004900     05  AC-MIN-ACCOUNT-ID               PIC 9(09) COMP.                  
005000     05  AC-MAX-ACCOUNT-ID               PIC 9(09) COMP.                  
005100     05  AC-ACCOUNT-COUNT                PIC 9(09) COMP.                  
005200     05  FILLER                          PIC X(83).                       
005300*                                                                         
005400*    ALTERNATE KEY VIEW OF THE DETAIL RECORD, USED BY THE                 
005500*    RELATIVE-KEY MATH IN THE CALLING PROGRAMS' 300-                      
005600*    PARAGRAPHS.                                                          
005700*                                                                         
005800 01  AM-RECORD-KEY-VIEW REDEFINES ACCOUNT-MASTER-RECORD.                  
005900     05  AM-KEY-RECORD-TYPE             PIC X(01).                        
006000     05  AM-KEY-ACCOUNT-ID              PIC 9(09).                        
006100     05  FILLER                         PIC X(90).                        
