000100 CBL XOPTS(COBOL2)                                                        
000200 IDENTIFICATION DIVISION.                                                 
000300 PROGRAM-ID.    XFERP5.                                                   
000400 AUTHOR.        R. T. WOZNIAK.                                            
000500 INSTALLATION.  DATA PROCESSING.                                          
000600 DATE-WRITTEN.  02/23/85.                                                 
000700 DATE-COMPILED.                                                           
000800 SECURITY.      UNCLASSIFIED.                                             
000900******************************************************************        
001000*DESCRIPTION: List transactions by status.  Reads one status    * XFP5001 
001100*code off the STATUS-FILTER-FILE parameter card (a one-record   * XFP5002 
001200*substitute for what would be a query parameter online) and     * XFP5003 
001300*walks TRANSACTION-LEDGER from the lowest TXN-ID on file up,     *XFP5004 
001400*listing only the rows whose TXN-STATUS matches.  Flat listing,  *XFP5005 
001500*no totals, same idiom as XFERP4.                                *XFP5006 
001600******************************************************************        
001700*CHANGE LOG.                                                    * XFP5007 
001800*  YYMMDD  BY    REQUEST    DESCRIPTION                         * XFP5008 
001900*  ------  ----  ---------  ---------------------------------   * XFP5009 
002000*  850223  RTW   XF-0015    ORIGINAL PROGRAM, REPLACES THE OLD  * XFP5010 
002100*                           BMS PAYMENT/DELIVERY/MAINTENANCE    * XFP5011 
002200*                           STATUS SCREEN.                      * XFP5012 
002300*  890112  RTW   XF-0068    REJECT AN UNKNOWN STATUS CODE ON    * XFP5013 
002400*                           THE CARD INSTEAD OF LISTING THE     * XFP5014 
002500*                           WHOLE FILE BY ACCIDENT.              *XFP5015 
002600*  990104  MJK   XF-Y2K09   NO CENTURY-DATE LOGIC IN THIS       * XFP5016 
002700*                           PROGRAM, REVIEWED AND LEFT ALONE.   * XFP5017 
002800*  060911  PNG   XF-0207    RAN ON THE NEW JOB SCHEDULER, NO    * XFP5018 
002900*                           CODE CHANGE, LOGGED FOR THE CHANGE  * XFP5019 
003000*                           CONTROL BOARD.                     *  XFP5020 
003100*  110330  SLR   XF-0241    RAN THIS AGAINST THE CONVERTED      * XFP5021 
003200*                           LEDGER FILE AFTER THE DISK MOVE,    * XFP5022 
003300*                           NO CODE CHANGE, LOGGED FOR AUDIT.   * XFP5023 
003400******************************************************************        
003500 ENVIRONMENT DIVISION.                                                    
003600 CONFIGURATION SECTION.                                                   
003700 SOURCE-COMPUTER.    IBM-PC.                                              
003800 OBJECT-COMPUTER.    IBM-PC.                                              
003900 SPECIAL-NAMES.                                                           
004000     C01 IS TOP-OF-FORM.                                                  
004100 INPUT-OUTPUT SECTION.                                                    
004200 FILE-CONTROL.                                                            
004300     SELECT TRANSACTION-LEDGER                                            
004400         ASSIGN TO TXNLDGR                                                
004500         ORGANIZATION IS RELATIVE                                         
004600         ACCESS MODE IS RANDOM                                            
004700         RELATIVE KEY IS WS-TM-RRN                                        
004800         FILE STATUS IS COMM-TM-STATUS.                                   
004900     SELECT STATUS-FILTER-FILE                                            
005000         ASSIGN TO STATFLT                                                
005100         ORGANIZATION IS LINE SEQUENTIAL                                  
005200         FILE STATUS IS COMM-RPT-STATUS.                                  
005300 DATA DIVISION.                                                           
005400 FILE SECTION.                                                            
005500 FD  TRANSACTION-LEDGER.                                                  
005600     COPY TXNLDGR.                                                        
005700 FD  STATUS-FILTER-FILE.                                                  
005800 01  STATUS-FILTER-RECORD.                                                
005900     05  FILTER-STATUS             PIC X(09).                             
006000     05  FILLER                    PIC X(11).                             
006100 WORKING-STORAGE SECTION.                                                 
006200                                                                          
006300     COPY XFERCOM.                                                        
006400                                                                          
006500 01  WS-RELATIVE-KEYS.                                                    
006600     05  WS-TM-RRN                 PIC 9(09) COMP VALUE 1.                
006700     05  FILLER                    PIC X(08) VALUE SPACE.                 
006800                                                                          
006900 01  WS-RELATIVE-KEYS-R REDEFINES WS-RELATIVE-KEYS.                       
007000     05  WS-TM-RRN-DEBUG-X         PIC X(09).                             
007100     05  FILLER                    PIC X(08).                             
007200                                                                          
007300 01  WS-LAST-TXN-ID                 PIC 9(09) COMP VALUE ZERO.            
007400 01  WS-CURRENT-TXN-ID               PIC 9(09) COMP VALUE ZERO.           
007500                                                                          
007600 01  WS-FILTER-AREA.                                                      
007700     05  WS-FILTER-STATUS          PIC X(09) VALUE SPACE.                 
007800         88  WS-FILTER-VALID            VALUE 'PENDING'                   
007900                                          'COMPLETED'                     
008000                                          'FAILED'.                       
008100     05  FILLER                    PIC X(11) VALUE SPACE.                 
008200                                                                          
008300 01  WS-LISTING-LINE.                                                     
008400     05  FILLER                    PIC X(05) VALUE 'TXN '.                
008500     05  WS-L-TXN-ID               PIC ZZZZZZZZ9.                         
008600     05  FILLER                    PIC X(06) VALUE ' FROM '.              
008700     05  WS-L-FROM-ID              PIC ZZZZZZZZ9.                         
008800     05  FILLER                    PIC X(04) VALUE ' TO '.                
008900     05  WS-L-TO-ID                PIC ZZZZZZZZ9.                         
009000     05  FILLER                    PIC X(08) VALUE ' AMOUNT '.            
009100     05  WS-L-AMOUNT               PIC -ZZZZZZZZZ.99.                     
009200     05  FILLER                    PIC X(08) VALUE ' STATUS '.            
009300     05  WS-L-STATUS               PIC X(09).                             
009400                                                                          
009500 77  WORK-CKPT-CNT                 PIC 9(03) VALUE ZERO.                  
009600                                                                          
009700 PROCEDURE DIVISION.                                                      
009800                                                                          
009900*----------------------------------------------------------------         
010000*000-START-PROCESSING READS THE ONE-RECORD STATUS-FILTER-FILE             
010100*PARAMETER CARD, VALIDATES IT, THEN WALKS TRANSACTION-LEDGER              
010200*FROM THE LOWEST TXN-ID UP -- THE OPPOSITE DIRECTION FROM                 
010300*XFERP4, SINCE THIS PROGRAM HAS NO "NEWEST FIRST" REQUIREMENT,            
010400*JUST A COMPLETE LIST OF EVERY ROW MATCHING ONE STATUS.                   
010500*----------------------------------------------------------------         
010600                                                                          
010700 000-START-PROCESSING.                                                    
010800                                                                          
010900*    THE FILTER CARD IS A BATCH SUBSTITUTE FOR WHAT WOULD BE A            
011000*    QUERY PARAMETER IN AN ONLINE SCREEN -- ONE RECORD, ONE               
011100*    STATUS WORD, NOTHING ELSE ON IT.                                     
011200     OPEN INPUT STATUS-FILTER-FILE.                                       
011300                                                                          
011400     READ STATUS-FILTER-FILE                                              
011500         AT END                                                           
011600             DISPLAY 'XFERP5 ABEND XF50 -- STATUS-FILTER-FILE '           
011700                 'IS EMPTY'                                               
011800             MOVE 16 TO RETURN-CODE                                       
011900             STOP RUN.                                                    
012000                                                                          
012100*    THE CARD IS CLOSED RIGHT AWAY -- THIS PROGRAM NEVER NEEDS            
012200*    IT AGAIN ONCE THE FILTER VALUE IS IN WORKING-STORAGE.                
012300     MOVE FILTER-STATUS TO WS-FILTER-STATUS.                              
012400     CLOSE STATUS-FILTER-FILE.                                            
012500                                                                          
012600*    890112 -- REJECT ANYTHING THAT IS NOT ONE OF THE THREE               
012700*    LEGAL TXN-STATUS VALUES RATHER THAN SILENTLY COMPARING               
012800*    AGAINST A GARBAGE STRING AND LISTING NOTHING AT ALL, WHICH           
012900*    IS WHAT HAPPENED BEFORE THIS CHANGE ON A MISTYPED CARD.              
013000     IF NOT WS-FILTER-VALID                                               
013100*            THE 88-LEVEL WS-FILTER-VALID COVERS EXACTLY THE              
013200*            THREE VALUES THE 88-LEVELS ON TM-RECORD-STATUS               
013300*            ITSELF ALLOW -- KEEP THE TWO LISTS IN SYNC IF A              
013400*            FOURTH STATUS IS EVER ADDED.                                 
013500         DISPLAY 'XFERP5 ABEND XF51 -- UNKNOWN STATUS CODE '              
013600             WS-FILTER-STATUS                                             
013700         MOVE 16 TO RETURN-CODE                                           
013800         STOP RUN.                                                        
013900                                                                          
014000*    READ-ONLY RUN, SAME AS XFERP2 AND XFERP4.                            
014100     OPEN INPUT TRANSACTION-LEDGER.                                       
014200                                                                          
014300*    STATUS 05/35 MEANS NEVER INITIALIZED, SAME RULE AS THE               
014400*    OTHER FOUR TRANSACTION-LEDGER-FACING PROGRAMS.                       
014500     IF COMM-TM-STATUS = '05' OR COMM-TM-STATUS = '35'                    
014600         DISPLAY 'XFERP5 ABEND XF52 -- RUN XFERP0 FIRST'                  
014700         MOVE 16 TO RETURN-CODE                                           
014800         STOP RUN.                                                        
014900                                                                          
015000*    RELATIVE RECORD 1 CARRIES THE ID RANGE, SAME AS XFERP4.              
015100     MOVE 1 TO WS-TM-RRN.                                                 
015200                                                                          
015300     READ TRANSACTION-LEDGER                                              
015400         INVALID KEY                                                      
015500             DISPLAY 'XFERP5 ABEND XF53 -- NO TXN CONTROL '               
015600                 'RECORD, RUN XFERP0 FIRST'                               
015700             MOVE 16 TO RETURN-CODE                                       
015800             STOP RUN.                                                    
015900                                                                          
016000     DISPLAY 'TRANSACTION LISTING BY STATUS -- ' WS-FILTER-STATUS.        
016100                                                                          
016200*    AN EMPTY LEDGER SKIPS THE LOOP SETUP ENTIRELY, SAME                  
016300*    REASONING AS XFERP4.                                                 
016400     IF TC-TXN-COUNT = ZERO                                               
016500         GO TO 000-NO-TRANSACTIONS.                                       
016600                                                                          
016700*    THIS PROGRAM WALKS OLDEST-TO-NEWEST -- UP FROM                       
016800*    TC-MIN-TXN-ID -- SO THE LOOP TEST IS > NOT <.                        
016900     MOVE TC-MIN-TXN-ID             TO WS-CURRENT-TXN-ID.                 
017000     MOVE TC-MAX-TXN-ID             TO WS-LAST-TXN-ID.                    
017100                                                                          
017200*    890112'S FIX ABOVE MATTERS MOST RIGHT HERE -- A BAD FILTER           
017300*    VALUE THAT SLIPPED PAST THE 88-LEVEL CHECK WOULD NEVER               
017400*    MATCH ANY TXN-STATUS, AND THE JOB WOULD LOOK LIKE IT RAN             
017500*    CLEAN WHILE QUIETLY LISTING NOTHING.                                 
017600     PERFORM 100-LIST-ONE-TXN                                             
017700        THRU 100-LIST-ONE-TXN-EXIT                                        
017800        UNTIL WS-CURRENT-TXN-ID > WS-LAST-TXN-ID.                         
017900                                                                          
018000 000-NO-TRANSACTIONS.                                                     
018100                                                                          
018200     CLOSE TRANSACTION-LEDGER.                                            
018300                                                                          
018400*    TWO COUNTS IN THE SUMMARY -- READ IS EVERY ROW EXAMINED,             
018500*    WRITTEN IS ONLY THE ONES THAT MATCHED THE FILTER -- SO THE           
018600*    OPERATOR CAN SEE BOTH THE HIT RATE AND THE FULL FILE SIZE.           
018700     DISPLAY 'XFERP5 COMPLETE -- LISTED ' COMM-RECS-WRITTEN               
018800         ' OF ' COMM-RECS-READ ' TRANSACTION(S) EXAMINED.'.               
018900                                                                          
019000     STOP RUN.                                                            
019100                                                                          
019200 100-LIST-ONE-TXN.                                                        
019300                                                                          
019400*    SAME RRN ARITHMETIC AS XFERP4.                                       
019500     COMPUTE WS-TM-RRN = WS-CURRENT-TXN-ID - 1000 + 1.                    
019600                                                                          
019700*    A GAP IN THE RANGE MEANS A DAMAGED LEDGER, NOT A NORMAL              
019800*    CONDITION -- SAME REASONING AS XFERP4'S XF42.                        
019900     READ TRANSACTION-LEDGER                                              
020000         INVALID KEY                                                      
020100             DISPLAY 'XFERP5 ABEND XF54 -- MISSING TXN DETAIL '           
020200                 'RECORD'                                                 
020300             MOVE 16 TO RETURN-CODE                                       
020400             STOP RUN.                                                    
020500                                                                          
020600     ADD 1 TO COMM-RECS-READ.                                             
020700                                                                          
020800*    THIS IS THE ONLY FILTER TEST IN THE PROGRAM -- EVERY ROW             
020900*    IS STILL READ AND COUNTED IN COMM-RECS-READ, BUT ONLY A              
021000*    STATUS MATCH GETS DISPLAYED AND COUNTED IN                           
021100*    COMM-RECS-WRITTEN.                                                   
021200     IF TXN-STATUS = WS-FILTER-STATUS                                     
021300         MOVE TXN-ID                TO WS-L-TXN-ID                        
021400         MOVE TXN-FROM-ACCT-ID      TO WS-L-FROM-ID                       
021500         MOVE TXN-TO-ACCT-ID        TO WS-L-TO-ID                         
021600         MOVE TXN-AMOUNT            TO WS-L-AMOUNT                        
021700         MOVE TXN-STATUS            TO WS-L-STATUS                        
021800         DISPLAY WS-LISTING-LINE                                          
021900         ADD 1 TO COMM-RECS-WRITTEN.                                      
022000                                                                          
022100*    WORK-CKPT-CNT TRACKS ROWS EXAMINED, NOT ROWS MATCHED --              
022200*    SAME CHECKPOINT IDIOM AS XFERP2/XFERP4, JUST KEYED OFF THE           
022300*    READ COUNT SO IT STILL FIRES EVEN ON A STATUS WITH FEW               
022400*    MATCHES.                                                             
022500     ADD 1 TO WORK-CKPT-CNT.                                              
022600                                                                          
022700     IF WORK-CKPT-CNT = 100                                               
022800         DISPLAY 'XFERP5 CHECKPOINT -- ' COMM-RECS-READ                   
022900             ' TRANSACTION(S) EXAMINED SO FAR'                            
023000         MOVE ZERO TO WORK-CKPT-CNT.                                      
023100                                                                          
023200     ADD 1 TO WS-CURRENT-TXN-ID.                                          
023300                                                                          
023400 100-LIST-ONE-TXN-EXIT.                                                   
023500     EXIT.                                                                
