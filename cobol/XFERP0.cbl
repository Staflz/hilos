000100 CBL XOPTS(COBOL2)                                                        
000200 IDENTIFICATION DIVISION.                                                 
000300 PROGRAM-ID.    XFERP0.                                                   
000400 AUTHOR.        R. T. WOZNIAK.                                            
000500 INSTALLATION.  DATA PROCESSING.                                          
000600 DATE-WRITTEN.  02/18/85.                                                 
000700 DATE-COMPILED.                                                           
000800 SECURITY.      UNCLASSIFIED.                                             
000900******************************************************************        
001000*DESCRIPTION: Ledger file initialization.  Run once, ahead of   * XFP0001 
001100*the rest of the suite, to lay down the control record in each  * XFP0002 
001200*of ACCOUNT-MASTER and TRANSACTION-LEDGER.  The control record  * XFP0003 
001300*carries the next-id high-water mark used to assign account and * XFP0004 
001400*transaction surrogate keys; see ACCTMSTR and TXNLDGR.          * XFP0005 
001500******************************************************************        
001600*CHANGE LOG.                                                    * XFP0006 
001700*  YYMMDD  BY    REQUEST    DESCRIPTION                         * XFP0007 
001800*  ------  ----  ---------  ---------------------------------   * XFP0008 
001900*  850218  RTW   XF-0010    ORIGINAL PROGRAM, REPLACES THE OLD  * XFP0009 
002000*                           000-VERIFY-ACCOUNT-FILE MENU LOGIC  * XFP0010 
002100*                           WITH A STANDALONE INIT STEP.        * XFP0011 
002200*  871030  RTW   XF-0044    ADDED TRANSACTION-LEDGER INIT, WE   * XFP0012 
002300*                           USED TO ONLY INITIALIZE ACCOUNTS.   * XFP0013 
002400*  930615  DLH   XF-0119    CHANGED ABEND CODE PREFIX TO XF00   * XFP0014 
002500*                           TO MATCH THE REST OF THE SUITE.     * XFP0015 
002600*  990104  MJK   XF-Y2K04   REVIEWED FOR CENTURY-DATE HANDLING. * XFP0016 
002700*                           NO DATE MATH IN THIS PROGRAM, NO    * XFP0017 
002800*                           CHANGE REQUIRED.                    * XFP0018 
002900*  060911  PNG   XF-0207    RAN ON THE NEW JOB SCHEDULER, NO    * XFP0019 
003000*                           SOURCE CHANGE.                      * XFP0020 
003100******************************************************************        
003200 ENVIRONMENT DIVISION.                                                    
003300 CONFIGURATION SECTION.                                                   
003400 SOURCE-COMPUTER.    IBM-PC.                                              
003500 OBJECT-COMPUTER.    IBM-PC.                                              
003600 SPECIAL-NAMES.                                                           
003700     C01 IS TOP-OF-FORM.                                                  
003800 INPUT-OUTPUT SECTION.                                                    
003900 FILE-CONTROL.                                                            
004000     SELECT ACCOUNT-MASTER                                                
004100         ASSIGN TO ACCTMSTR                                               
004200         ORGANIZATION IS RELATIVE                                         
004300         ACCESS MODE IS RANDOM                                            
004400         RELATIVE KEY IS WS-AM-RRN                                        
004500         FILE STATUS IS COMM-AM-STATUS.                                   
004600     SELECT TRANSACTION-LEDGER                                            
004700         ASSIGN TO TXNLDGR                                                
004800         ORGANIZATION IS RELATIVE                                         
004900         ACCESS MODE IS RANDOM                                            
005000         RELATIVE KEY IS WS-TM-RRN                                        
005100         FILE STATUS IS COMM-TM-STATUS.                                   
005200 DATA DIVISION.                                                           
005300 FILE SECTION.                                                            
005400 FD  ACCOUNT-MASTER.                                                      
005500     COPY ACCTMSTR.                                                       
005600 FD  TRANSACTION-LEDGER.                                                  
005700     COPY TXNLDGR.                                                        
005800 WORKING-STORAGE SECTION.                                                 
005900                                                                          
006000     COPY XFERCOM.                                                        
006100                                                                          
006200 01  WS-RELATIVE-KEYS.                                                    
006300     05  WS-AM-RRN                 PIC 9(09) COMP VALUE 1.                
006400     05  WS-TM-RRN                 PIC 9(09) COMP VALUE 1.                
006500     05  FILLER                    PIC X(08) VALUE SPACE.                 
006600                                                                          
006700 01  WS-ABEND-AREA.                                                       
006800     05  WS-ABCODE                 PIC X(04) VALUE SPACE.                 
006900     05  FILLER                    PIC X(16) VALUE SPACE.                 
007000                                                                          
007100 01  WS-RUN-MESSAGE.                                                      
007200     05  FILLER                    PIC X(27) VALUE                        
007300         'XFERP0 INITIALIZATION RUN.'.                                    
007400                                                                          
007500 77  WORK-INIT-CNT                 PIC 9(01) VALUE ZERO.                  
007600                                                                          
007700 PROCEDURE DIVISION.                                                      
007800                                                                          
007900*----------------------------------------------------------------         
008000*000-START-PROCESSING IS THE ONLY PARAGRAPH THIS PROGRAM RUNS             
008100*FROM JCL.  IT DOES NOT READ OR WRITE A SINGLE DETAIL RECORD --           
008200*ITS ENTIRE JOB IS TO MAKE SURE RELATIVE RECORD 1 OF EACH OF THE          
008300*TWO MASTER FILES HOLDS A VALID CONTROL RECORD BEFORE ANY OF              
008400*XFERP1-XFERP5 TRY TO READ ONE.  RUN THIS STEP FIRST, AND ONLY            
008500*ONCE PER NEW SET OF FILES -- RUNNING IT AGAIN ON AN ALREADY-             
008600*INITIALIZED FILE IS HARMLESS, IT JUST REPORTS AND SKIPS.                 
008700*----------------------------------------------------------------         
008800                                                                          
008900 000-START-PROCESSING.                                                    
009000                                                                          
009100*    ANNOUNCE THE RUN ON THE OPERATOR CONSOLE BEFORE TOUCHING             
009200*    EITHER FILE, SO A HUNG JOB IS EASY TO SPOT IN THE LOG.               
009300     DISPLAY WS-RUN-MESSAGE.                                              
009400                                                                          
009500*    LAY DOWN THE ACCOUNT CONTROL RECORD FIRST.  THE ORDER                
009600*    MATTERS ONLY IN THAT THE OPERATOR MESSAGE BELOW REPORTS              
009700*    ACCOUNTS BEFORE TRANSACTIONS.                                        
009800     PERFORM 100-INIT-ACCOUNT-FILE                                        
009900        THRU 100-INIT-ACCOUNT-FILE-EXIT.                                  
010000                                                                          
010100*    THEN THE TRANSACTION LEDGER CONTROL RECORD.                          
010200     PERFORM 200-INIT-TXN-LEDGER                                          
010300        THRU 200-INIT-TXN-LEDGER-EXIT.                                    
010400                                                                          
010500*    WORK-INIT-CNT TELLS THE OPERATOR WHETHER THIS RUN ACTUALLY           
010600*    DID ANYTHING OR JUST CONFIRMED BOTH FILES WERE ALREADY SET           
010700*    UP -- A RERUN ON A LIVE FILE SET SHOULD SHOW ZERO.  IT IS            
010800*    A 77-LEVEL BECAUSE IT IS A THROWAWAY TALLY FOR THIS ONE              
010900*    DISPLAY AND HAS NO RELATION TO EITHER FILE'S OWN RECORD              
011000*    COUNT FIELDS.                                                        
011100     DISPLAY 'XFERP0 INITIALIZATION COMPLETE -- ' WORK-INIT-CNT           
011200         ' FILE(S) NEWLY INITIALIZED.'.                                   
011300                                                                          
011400*    A ONE-STEP UTILITY RUN -- STOP RUN HERE, NOT A GO TO BACK            
011500*    TO A MENU.  THERE IS NO OPERATOR INTERACTION IN THIS JOB.            
011600     STOP RUN.                                                            
011700                                                                          
011800*----------------------------------------------------------------         
011900*100-INIT-ACCOUNT-FILE OWNS RELATIVE RECORD 1 OF ACCTMSTR ONLY.           
012000*IT NEVER TOUCHES A DETAIL RECORD, SO IT IS SAFE TO RUN AGAINST           
012100*A FILE THAT ALREADY HAS ACCOUNTS ON IT.                                  
012200*----------------------------------------------------------------         
012300                                                                          
012400 100-INIT-ACCOUNT-FILE.                                                   
012500                                                                          
012600*    OPEN I-O SUCCEEDS ON AN EXISTING FILE.  STATUS 05 OR 35              
012700*    MEANS ACCTMSTR DOES NOT EXIST YET ON THIS VOLUME -- CLOSE            
012800*    AND REOPEN OUTPUT ONCE TO CREATE AN EMPTY FILE, THEN                 
012900*    REOPEN I-O SO WE CAN READ/WRITE RELATIVE RECORD 1 BELOW.             
013000     OPEN I-O ACCOUNT-MASTER.                                             
013100                                                                          
013200     IF COMM-AM-STATUS = '05' OR COMM-AM-STATUS = '35'                    
013300         CLOSE ACCOUNT-MASTER                                             
013400         OPEN OUTPUT ACCOUNT-MASTER                                       
013500         CLOSE ACCOUNT-MASTER                                             
013600         OPEN I-O ACCOUNT-MASTER.                                         
013700                                                                          
013800*    RELATIVE RECORD 1 IS ALWAYS THE CONTROL RECORD.  TRY TO              
013900*    READ IT -- IF IT IS NOT THERE, COMM-AM-STATUS COMES BACK             
014000*    23 (RECORD NOT FOUND) AND WE KNOW TO CREATE IT BELOW.                
014100     MOVE 1 TO WS-AM-RRN.                                                 
014200                                                                          
014300     READ ACCOUNT-MASTER                                                  
014400         INVALID KEY                                                      
014500             MOVE '23' TO COMM-AM-STATUS.                                 
014600                                                                          
014700*    NO CONTROL RECORD ON FILE -- THIS IS A BRAND NEW FILE.               
014800*    DETAIL ACCOUNT-IDS START AT 1001, SO THE NEXT-ID AND                 
014900*    MIN-ID ARE BOTH SEEDED TO 1001 AND MAX-ID IS LEFT ONE                
015000*    BELOW THAT (1000) SO THE FIRST LISTING RUN SEES NO                   
015100*    ACCOUNTS ON FILE UNTIL XFERP1 ACTUALLY CREATES ONE.                  
015200     IF NOT COMM-AM-OK                                                    
015300         MOVE 'C'          TO AC-RECORD-TYPE                              
015400         MOVE 1001         TO AC-NEXT-ACCOUNT-ID                          
015500         MOVE 1001         TO AC-MIN-ACCOUNT-ID                           
015600         MOVE 1000         TO AC-MAX-ACCOUNT-ID                           
015700         MOVE 0            TO AC-ACCOUNT-COUNT                            
015800                                                                          
015900         WRITE ACCOUNT-MASTER-RECORD                                      
016000             INVALID KEY                                                  
016100                 MOVE 'XF00' TO WS-ABCODE                                 
016200                 DISPLAY 'XFERP0 ABEND ' WS-ABCODE                        
016300                    ' -- CANNOT WRITE ACCOUNT CONTROL RECORD'             
016400                 MOVE 16 TO RETURN-CODE                                   
016500                 STOP RUN                                                 
016600         END-WRITE                                                        
016700                                                                          
016800*        COUNT THIS FILE AS NEWLY INITIALIZED FOR THE OPERATOR            
016900*        MESSAGE IN 000-START-PROCESSING.                                 
017000         ADD 1 TO WORK-INIT-CNT                                           
017100     ELSE                                                                 
017200*        CONTROL RECORD ALREADY THERE.  SHOW THE CURRENT HIGH-            
017300*        WATER MARK SO THE OPERATOR CAN CONFIRM THIS IS THE               
017400*        FILE THEY EXPECTED, NOT A STALE COPY FROM AN OLDER               
017500*        VOLUME.                                                          
017600         DISPLAY 'ACCOUNT-MASTER ALREADY INITIALIZED, NEXT ID '           
017700             AC-NEXT-ACCOUNT-ID.                                          
017800                                                                          
017900*    CLOSE BEFORE FALLING BACK TO 000-START-PROCESSING.  WE DO            
018000*    NOT LEAVE THE FILE OPEN BETWEEN PARAGRAPHS.                          
018100     CLOSE ACCOUNT-MASTER.                                                
018200                                                                          
018300 100-INIT-ACCOUNT-FILE-EXIT.                                              
018400     EXIT.                                                                
018500                                                                          
018600*----------------------------------------------------------------         
018700*200-INIT-TXN-LEDGER IS THE TRANSACTION-LEDGER COUNTERPART OF             
018800*100-INIT-ACCOUNT-FILE ABOVE.  SEE THAT PARAGRAPH'S BANNER FOR            
018900*THE GENERAL APPROACH.                                                    
019000*----------------------------------------------------------------         
019100                                                                          
019200 200-INIT-TXN-LEDGER.                                                     
019300                                                                          
019400*    SAME CREATE-IF-MISSING LOGIC AS 100-INIT-ACCOUNT-FILE,               
019500*    ONE FILE LATER.  KEPT AS ITS OWN PARAGRAPH RATHER THAN A             
019600*    SUBROUTINE BECAUSE THE TWO CONTROL RECORD LAYOUTS (AND               
019700*    THEIR FIELD NAMES) ARE NOT THE SAME COPYBOOK.                        
019800     OPEN I-O TRANSACTION-LEDGER.                                         
019900                                                                          
020000     IF COMM-TM-STATUS = '05' OR COMM-TM-STATUS = '35'                    
020100         CLOSE TRANSACTION-LEDGER                                         
020200         OPEN OUTPUT TRANSACTION-LEDGER                                   
020300         CLOSE TRANSACTION-LEDGER                                         
020400         OPEN I-O TRANSACTION-LEDGER.                                     
020500                                                                          
020600*    RELATIVE RECORD 1 OF TRANSACTION-LEDGER IS ITS CONTROL               
020700*    RECORD, THE SAME CONVENTION AS ACCOUNT-MASTER.                       
020800     MOVE 1 TO WS-TM-RRN.                                                 
020900                                                                          
021000     READ TRANSACTION-LEDGER                                              
021100         INVALID KEY                                                      
021200             MOVE '23' TO COMM-TM-STATUS.                                 
021300                                                                          
021400*    DETAIL TXN-IDS ALSO START AT 1001 -- THE TWO SURROGATE KEY           
021500*    SPACES (ACCOUNTS AND TRANSACTIONS) ARE INDEPENDENT OF ONE            
021600*    ANOTHER, THEY JUST HAPPEN TO SHARE THE SAME STARTING                 
021700*    NUMBER BY CONVENTION OF THIS SHOP.                                   
021800     IF NOT COMM-TM-OK                                                    
021900         MOVE 'C'          TO TC-RECORD-TYPE                              
022000         MOVE 1001         TO TC-NEXT-TXN-ID                              
022100         MOVE 1001         TO TC-MIN-TXN-ID                               
022200         MOVE 1000         TO TC-MAX-TXN-ID                               
022300         MOVE 0            TO TC-TXN-COUNT                                
022400                                                                          
022500         WRITE TRANSACTION-LEDGER-RECORD                                  
022600             INVALID KEY                                                  
022700                 MOVE 'XF01' TO WS-ABCODE                                 
022800                 DISPLAY 'XFERP0 ABEND ' WS-ABCODE                        
022900                    ' -- CANNOT WRITE TXN CONTROL RECORD'                 
023000                 MOVE 16 TO RETURN-CODE                                   
023100                 STOP RUN                                                 
023200         END-WRITE                                                        
023300                                                                          
023400*        SAME COUNTER AS THE ACCOUNT SIDE, SHARED ACROSS BOTH             
023500*        PARAGRAPHS SO THE FINAL DISPLAY REFLECTS BOTH FILES.             
023600         ADD 1 TO WORK-INIT-CNT                                           
023700     ELSE                                                                 
023800*        NOTHING TO DO -- SAME REASONING AS THE ACCOUNT SIDE.             
023900         DISPLAY 'TRANSACTION-LEDGER ALREADY INITIALIZED, NEXT '          
024000             'ID ' TC-NEXT-TXN-ID.                                        
024100                                                                          
024200*    CLOSE BEFORE RETURNING TO 000-START-PROCESSING.                      
024300     CLOSE TRANSACTION-LEDGER.                                            
024400                                                                          
024500 200-INIT-TXN-LEDGER-EXIT.                                                
024600     EXIT.                                                                
