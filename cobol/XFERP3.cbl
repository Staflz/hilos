000100 CBL XOPTS(COBOL2)                                                        
000200 IDENTIFICATION DIVISION.                                                 
000300 PROGRAM-ID.    XFERP3.                                                   
000400 AUTHOR.        R. T. WOZNIAK.                                            
000500 INSTALLATION.  DATA PROCESSING.                                          
000600 DATE-WRITTEN.  02/21/85.                                                 
000700 DATE-COMPILED.                                                           
000800 SECURITY.      UNCLASSIFIED.                                             
000900******************************************************************        
001000*DESCRIPTION: Transfer posting engine.  This is the heart of    * XFP3001 
001100*the suite.  Reads one transfer request per record from         * XFP3002 
001200*TRANSFER-REQUEST-FILE, writes a PENDING transaction row up     * XFP3003 
001300*front so a row exists even when an account turns out not to    * XFP3004 
001400*be on file, looks up the source and destination accounts,      * XFP3005 
001500*checks the source balance against the requested amount, posts  * XFP3006 
001600*the debit/credit pair when funds are sufficient, and rewrites   *XFP3007 
001700*the transaction row to COMPLETED or FAILED.  Every request      *XFP3008 
001800*transitions the transaction row exactly once -- there is no    * XFP3009 
001900*retry and no reversal once COMPLETED.                          * XFP3010 
002000******************************************************************        
002100*CHANGE LOG.                                                    * XFP3011 
002200*  YYMMDD  BY    REQUEST    DESCRIPTION                         * XFP3012 
002300*  ------  ----  ---------  ---------------------------------   * XFP3013 
002400*  850221  RTW   XF-0013    ORIGINAL PROGRAM, REPLACES THE OLD  * XFP3014 
002500*                           BMS UPDATE-ACCOUNT SINGLE-RECORD    * XFP3015 
002600*                           READ/MODIFY/REWRITE SCREEN.         * XFP3016 
002700*  881107  RTW   XF-0061    ACCOUNT NOT ON FILE NOW FAILS THE   * XFP3017 
002800*                           TRANSACTION INSTEAD OF ABENDING --  * XFP3018 
002900*                           A BAD ACCOUNT NUMBER ON A CARD IS   * XFP3019 
003000*                           NOT AN OPERATOR EMERGENCY.          * XFP3020 
003100*  930615  DLH   XF-0119    ADDED COMPUTE ROUNDED ON BOTH       * XFP3021 
003200*                           BALANCE UPDATES PER AUDIT REQUEST.  * XFP3022 
003300*  990104  MJK   XF-Y2K07   TIMESTAMP BUILD NOW CARRIES A FULL  * XFP3023 
003400*                           4-DIGIT CENTURY, SEE 900-BUILD-     * XFP3024 
003500*                           TIMESTAMP.                          * XFP3025 
003600*  041203  PNG   XF-0198    ADDED RECORD COUNTS TO THE END OF   * XFP3026 
003700*                           RUN DISPLAY FOR THE OPERATOR.       * XFP3027 
003800******************************************************************        
003900 ENVIRONMENT DIVISION.                                                    
004000 CONFIGURATION SECTION.                                                   
004100 SOURCE-COMPUTER.    IBM-PC.                                              
004200 OBJECT-COMPUTER.    IBM-PC.                                              
004300 SPECIAL-NAMES.                                                           
004400     C01 IS TOP-OF-FORM.                                                  
004500 INPUT-OUTPUT SECTION.                                                    
004600 FILE-CONTROL.                                                            
004700     SELECT ACCOUNT-MASTER                                                
004800         ASSIGN TO ACCTMSTR                                               
004900         ORGANIZATION IS RELATIVE                                         
005000         ACCESS MODE IS RANDOM                                            
005100         RELATIVE KEY IS WS-AM-RRN                                        
005200         FILE STATUS IS COMM-AM-STATUS.                                   
005300     SELECT TRANSACTION-LEDGER                                            
005400         ASSIGN TO TXNLDGR                                                
005500         ORGANIZATION IS RELATIVE                                         
005600         ACCESS MODE IS RANDOM                                            
005700         RELATIVE KEY IS WS-TM-RRN                                        
005800         FILE STATUS IS COMM-TM-STATUS.                                   
005900     SELECT TRANSFER-REQUEST-FILE                                         
006000         ASSIGN TO XFERREQ                                                
006100         ORGANIZATION IS LINE SEQUENTIAL                                  
006200         FILE STATUS IS COMM-REQ-STATUS.                                  
006300 DATA DIVISION.                                                           
006400 FILE SECTION.                                                            
006500 FD  ACCOUNT-MASTER.                                                      
006600     COPY ACCTMSTR.                                                       
006700 FD  TRANSACTION-LEDGER.                                                  
006800     COPY TXNLDGR.                                                        
006900 FD  TRANSFER-REQUEST-FILE.                                               
007000 01  TRANSFER-REQUEST-RECORD.                                             
007100     05  REQ-FROM-ACCT-ID          PIC 9(09).                             
007200     05  REQ-TO-ACCT-ID            PIC 9(09).                             
007300     05  REQ-AMOUNT                PIC S9(11)V99.                         
007400     05  FILLER                    PIC X(07).                             
007500 WORKING-STORAGE SECTION.                                                 
007600                                                                          
007700     COPY XFERCOM.                                                        
007800                                                                          
007900 01  WS-RELATIVE-KEYS.                                                    
008000     05  WS-AM-RRN                 PIC 9(09) COMP VALUE 1.                
008100     05  WS-TM-RRN                 PIC 9(09) COMP VALUE 1.                
008200     05  FILLER                    PIC X(08) VALUE SPACE.                 
008300                                                                          
008400 01  WS-TXN-WORK-AREA.                                                    
008500     05  WS-NEXT-TXN-ID            PIC 9(09) COMP VALUE ZERO.             
008600     05  WS-CURRENT-TXN-ID         PIC 9(09) COMP VALUE ZERO.             
008700     05  WS-LOOKUP-ACCT-ID         PIC 9(09) COMP VALUE ZERO.             
008800     05  WS-FAILED-COUNT           PIC 9(09) COMP VALUE ZERO.             
008900     05  FILLER                    PIC X(08) VALUE SPACE.                 
009000                                                                          
009100 01  WS-POSTING-AREA.                                                     
009200     05  WS-FROM-BALANCE           PIC S9(11)V99.                         
009300     05  WS-TO-BALANCE             PIC S9(11)V99.                         
009400     05  FILLER                    PIC X(06) VALUE SPACE.                 
009500                                                                          
009600 01  WS-TIMESTAMP-AREA.                                                   
009700     05  WS-TS-DATE.                                                      
009800         10  WS-TS-CC              PIC 9(02).                             
009900         10  WS-TS-YY               PIC 9(02).                            
010000         10  WS-TS-MM               PIC 9(02).                            
010100         10  WS-TS-DD               PIC 9(02).                            
010200     05  WS-TS-TIME.                                                      
010300         10  WS-TS-HH               PIC 9(02).                            
010400         10  WS-TS-MN               PIC 9(02).                            
010500         10  WS-TS-SS               PIC 9(02).                            
010600         10  WS-TS-HS               PIC 9(02).                            
010700     05  FILLER                    PIC X(04) VALUE SPACE.                 
010800                                                                          
010900 01  WS-TIMESTAMP-AREA-R REDEFINES WS-TIMESTAMP-AREA.                     
011000     05  WS-TS-DATE-R              PIC 9(08).                             
011100     05  WS-TS-TIME-R              PIC 9(08).                             
011200     05  FILLER                    PIC X(04).                             
011300                                                                          
011400 01  WS-TXN-TIMESTAMP              PIC X(26) VALUE SPACE.                 
011500                                                                          
011600 77  WORK-CKPT-CNT                 PIC 9(03) VALUE ZERO.                  
011700                                                                          
011800 PROCEDURE DIVISION.                                                      
011900                                                                          
012000*----------------------------------------------------------------         
012100*000-START-PROCESSING OPENS ALL THREE FILES, DRIVES THE REQUEST           
012200*LOOP, AND CLOSES UP.  EVERY ACTUAL BUSINESS DECISION -- LOOK             
012300*UP AN ACCOUNT, CHECK FUNDS, POST OR FAIL A TRANSFER -- LIVES             
012400*IN THE 300- PARAGRAPHS BELOW 200-PROCESS-TRANSFER-REQUEST.               
012500*THIS PROGRAM NEVER RETRIES AND NEVER REVERSES A COMPLETED                
012600*TRANSFER -- ONCE A TXN ROW SAYS COMPLETED, XFERP3 DOES NOT               
012700*TOUCH IT AGAIN.                                                          
012800*----------------------------------------------------------------         
012900                                                                          
013000 000-START-PROCESSING.                                                    
013100                                                                          
013200*    OPEN I-O ON BOTH MASTER FILES -- THIS PARAGRAPH UPDATES              
013300*    ACCOUNT BALANCES AND TRANSACTION STATUS, IT DOES NOT JUST            
013400*    READ THEM.                                                           
013500     OPEN I-O ACCOUNT-MASTER.                                             
013600                                                                          
013700*    STATUS 05/35 MEANS THE FILE WAS NEVER INITIALIZED -- XF20            
013800*    IS THE ACCOUNT-SIDE VERSION OF THE SAME RULE EVERY OTHER             
013900*    PROGRAM IN THE SUITE FOLLOWS.                                        
014000     IF COMM-AM-STATUS = '05' OR COMM-AM-STATUS = '35'                    
014100         DISPLAY 'XFERP3 ABEND XF20 -- RUN XFERP0 FIRST'                  
014200         MOVE 16 TO RETURN-CODE                                           
014300         STOP RUN.                                                        
014400                                                                          
014500     OPEN I-O TRANSACTION-LEDGER.                                         
014600                                                                          
014700*    XF21 IS THE SAME CHECK FOR THE TXN SIDE.                             
014800     IF COMM-TM-STATUS = '05' OR COMM-TM-STATUS = '35'                    
014900         DISPLAY 'XFERP3 ABEND XF21 -- RUN XFERP0 FIRST'                  
015000         MOVE 16 TO RETURN-CODE                                           
015100         STOP RUN.                                                        
015200                                                                          
015300*    ONE TRANSFER REQUEST PER RECORD, READ ONLY -- THIS FILE IS           
015400*    NEVER WRITTEN BACK.                                                  
015500     OPEN INPUT TRANSFER-REQUEST-FILE.                                    
015600                                                                          
015700*    DRIVE THE WHOLE BATCH, ONE REQUEST PER ITERATION, UNTIL              
015800*    END OF FILE.                                                         
015900     PERFORM 200-PROCESS-TRANSFER-REQUEST                                 
016000        THRU 200-PROCESS-TRANSFER-REQUEST-EXIT                            
016100        UNTIL COMM-REQ-EOF-YES.                                           
016200                                                                          
016300     CLOSE ACCOUNT-MASTER.                                                
016400     CLOSE TRANSACTION-LEDGER.                                            
016500     CLOSE TRANSFER-REQUEST-FILE.                                         
016600                                                                          
016700*    READ = POSTED + FAILED + REJECTED SHOULD ALWAYS HOLD --              
016800*    041203 ADDED THIS BREAKOUT SO THE OPERATOR CAN SEE THAT              
016900*    WITHOUT GREPPING THE WHOLE RUN LOG.                                  
017000     DISPLAY 'XFERP3 COMPLETE -- READ ' COMM-RECS-READ                    
017100         ' POSTED ' COMM-RECS-WRITTEN                                     
017200         ' FAILED ' WS-FAILED-COUNT                                       
017300         ' REJECTED ' COMM-RECS-REJECTED.                                 
017400                                                                          
017500     STOP RUN.                                                            
017600                                                                          
017700*----------------------------------------------------------------         
017800*200-PROCESS-TRANSFER-REQUEST HANDLES ONE CARD FROM THE TRANSFER          
017900*REQUEST FILE.  IT IS PERFORMED ONCE PER RECORD FROM                      
018000*000-START-PROCESSING'S UNTIL LOOP -- THE AT END BRANCH BELOW             
018100*IS WHAT EVENTUALLY SATISFIES THAT LOOP'S EXIT CONDITION.                 
018200*----------------------------------------------------------------         
018300                                                                          
018400 200-PROCESS-TRANSFER-REQUEST.                                            
018500                                                                          
018600*    A REQUEST IS REJECTED OUTRIGHT -- NO PENDING TXN ROW EVER            
018700*    WRITTEN -- ONLY WHEN THE AMOUNT ITSELF IS BAD.  ONCE THE             
018800*    AMOUNT PASSES THIS CHECK, EVERY OTHER OUTCOME (ACCOUNT NOT           
018900*    FOUND, INSUFFICIENT FUNDS) STILL GETS A TXN ROW, JUST ONE            
019000*    THAT ENDS UP FAILED INSTEAD OF COMPLETED.                            
019100     READ TRANSFER-REQUEST-FILE                                           
019200         AT END                                                           
019300             SET COMM-REQ-EOF-YES TO TRUE                                 
019400         NOT AT END                                                       
019500             ADD 1 TO COMM-RECS-READ                                      
019600             IF REQ-AMOUNT NOT > ZERO                                     
019700*                ZERO AND NEGATIVE AMOUNTS BOTH FAIL THIS TEST --         
019800*                NEITHER ONE MAKES SENSE AS A TRANSFER.                   
019900                 ADD 1 TO COMM-RECS-REJECTED                              
020000                 DISPLAY 'TRANSFER REJECTED -- AMOUNT MUST '              
020100                     'BE GREATER THAN ZERO'                               
020200             ELSE                                                         
020300*                WRITE THE PENDING ROW FIRST, BEFORE EITHER               
020400*                ACCOUNT IS EVEN LOOKED UP -- SEE THE BANNER ON           
020500*                300-WRITE-PENDING-TXN FOR WHY.                           
020600                 PERFORM 300-WRITE-PENDING-TXN                            
020700                    THRU 300-WRITE-PENDING-TXN-EXIT                       
020800                 MOVE REQ-FROM-ACCT-ID TO WS-LOOKUP-ACCT-ID               
020900                 PERFORM 300-FIND-ACCOUNT                                 
021000                    THRU 300-FIND-ACCOUNT-EXIT                            
021100                 IF COMM-FOUND-YES                                        
021200*                    SOURCE ACCOUNT EXISTS -- HOLD ITS BALANCE            
021300*                    AND GO LOOK UP THE DESTINATION BEFORE                
021400*                    CHECKING FUNDS, SO A BAD DESTINATION FAILS           
021500*                    THE TRANSFER BEFORE WE TOUCH ANY MONEY.              
021600                     MOVE ACCT-BALANCE TO WS-FROM-BALANCE                 
021700                     MOVE REQ-TO-ACCT-ID TO WS-LOOKUP-ACCT-ID             
021800                     PERFORM 300-FIND-ACCOUNT                             
021900                        THRU 300-FIND-ACCOUNT-EXIT                        
022000                     IF COMM-FOUND-YES                                    
022100                         MOVE ACCT-BALANCE TO WS-TO-BALANCE               
022200                         PERFORM 300-CHECK-FUNDS                          
022300                            THRU 300-CHECK-FUNDS-EXIT                     
022400                         IF COMM-FUNDS-OK-YES                             
022500                             PERFORM 300-POST-TRANSFER                    
022600                                THRU 300-POST-TRANSFER-EXIT               
022700                         ELSE                                             
022800*                            INSUFFICIENT FUNDS -- FAIL THE               
022900*                            TXN, NEITHER BALANCE IS TOUCHED.             
023000                             PERFORM 300-FAIL-TRANSFER                    
023100                                THRU 300-FAIL-TRANSFER-EXIT               
023200                     ELSE                                                 
023300*                        DESTINATION ACCOUNT NOT ON FILE.                 
023400*                        881107 -- THIS FAILS THE TRANSFER                
023500*                        INSTEAD OF ABENDING THE WHOLE RUN.  A            
023600*                        BAD ACCOUNT NUMBER ON ONE CARD IS NOT            
023700*                        AN OPERATOR EMERGENCY.                           
023800                         PERFORM 300-FAIL-TRANSFER                        
023900                            THRU 300-FAIL-TRANSFER-EXIT                   
024000                 ELSE                                                     
024100*                    SOURCE ACCOUNT NOT ON FILE -- SAME                   
024200*                    NOT-FOUND-AS-FAILED TREATMENT.                       
024300                     PERFORM 300-FAIL-TRANSFER                            
024400                        THRU 300-FAIL-TRANSFER-EXIT                       
024500     END-READ.                                                            
024600                                                                          
024700 200-PROCESS-TRANSFER-REQUEST-EXIT.                                       
024800     EXIT.                                                                
024900                                                                          
025000*----------------------------------------------------------------         
025100*300-WRITE-PENDING-TXN ASSIGNS THE NEXT TXN-ID AND WRITES THE             
025200*DETAIL ROW AS PENDING BEFORE EITHER ACCOUNT HAS BEEN LOOKED              
025300*AT.  THIS GUARANTEES A TXN ROW EXISTS FOR EVERY REQUEST THAT             
025400*MADE IT PAST THE AMOUNT CHECK, EVEN ONE THAT TURNS OUT TO                
025500*REFERENCE AN ACCOUNT THAT IS NOT ON FILE AT ALL.                         
025600*----------------------------------------------------------------         
025700                                                                          
025800 300-WRITE-PENDING-TXN.                                                   
025900                                                                          
026000*    RE-READ THE TXN CONTROL RECORD FOR THE CURRENT HIGH-WATER            
026100*    MARK -- AN EARLIER REQUEST IN THIS SAME RUN MAY HAVE                 
026200*    ALREADY BUMPED IT.                                                   
026300     MOVE 1 TO WS-TM-RRN.                                                 
026400                                                                          
026500     READ TRANSACTION-LEDGER                                              
026600         INVALID KEY                                                      
026700             DISPLAY 'XFERP3 ABEND XF22 -- NO TXN CONTROL '               
026800                 'RECORD, RUN XFERP0 FIRST'                               
026900             MOVE 16 TO RETURN-CODE                                       
027000             STOP RUN.                                                    
027100                                                                          
027200*    WS-CURRENT-TXN-ID IS WHAT THE REST OF THIS REQUEST'S                 
027300*    PROCESSING (300-POST-TRANSFER, 300-FAIL-TRANSFER) USES TO            
027400*    FIND THIS SAME ROW AGAIN LATER.                                      
027500     COMPUTE WS-NEXT-TXN-ID = TC-NEXT-TXN-ID.                             
027600     MOVE WS-NEXT-TXN-ID           TO WS-CURRENT-TXN-ID.                  
027700                                                                          
027800*    CREATED-AT AND UPDATED-AT START OUT IDENTICAL -- THIS ROW            
027900*    HAS NOT BEEN TOUCHED SINCE IT WAS WRITTEN.                           
028000     PERFORM 900-BUILD-TIMESTAMP                                          
028100        THRU 900-BUILD-TIMESTAMP-EXIT.                                    
028200                                                                          
028300     COMPUTE WS-TM-RRN = WS-NEXT-TXN-ID - 1000 + 1.                       
028400                                                                          
028500*    'D' MARKS A DETAIL ROW, AS OPPOSED TO THE 'C' CONTROL                
028600*    ROW AT RELATIVE RECORD 1 -- SEE TXNLDGR FOR THE FULL                 
028700*    RECORD-TYPE DISCUSSION.                                              
028800     MOVE 'D'                      TO TM-RECORD-TYPE.                     
028900     MOVE WS-NEXT-TXN-ID           TO TXN-ID.                             
029000*    BOTH SIDES OF THE TRANSFER ARE CARRIED FORWARD HERE SO               
029100*    300-POST-TRANSFER AND 300-FAIL-TRANSFER NEVER NEED TO GO             
029200*    BACK TO THE ORIGINAL REQUEST RECORD.                                 
029300     MOVE REQ-FROM-ACCT-ID         TO TXN-FROM-ACCT-ID.                   
029400     MOVE REQ-TO-ACCT-ID           TO TXN-TO-ACCT-ID.                     
029500     MOVE REQ-AMOUNT               TO TXN-AMOUNT.                         
029600*    EVERY TXN ROW IS BORN PENDING -- 300-POST-TRANSFER AND               
029700*    300-FAIL-TRANSFER ARE THE ONLY TWO PLACES THAT EVER MOVE             
029800*    IT OUT OF THAT STATE.                                                
029900     SET TXN-PENDING               TO TRUE.                               
030000     MOVE WS-TXN-TIMESTAMP         TO TXN-CREATED-AT.                     
030100     MOVE WS-TXN-TIMESTAMP         TO TXN-UPDATED-AT.                     
030200                                                                          
030300*    THIS SLOT SHOULD NEVER BE OCCUPIED -- WS-NEXT-TXN-ID CAME            
030400*    STRAIGHT OFF THE CONTROL RECORD'S OWN HIGH-WATER MARK.               
030500     WRITE TRANSACTION-LEDGER-RECORD                                      
030600         INVALID KEY                                                      
030700             DISPLAY 'XFERP3 ABEND XF23 -- CANNOT WRITE '                 
030800                 'PENDING TXN RECORD'                                     
030900             MOVE 16 TO RETURN-CODE                                       
031000             STOP RUN.                                                    
031100                                                                          
031200*    THE WRITE ABOVE LEFT THE BUFFER HOLDING THE DETAIL ROW WE            
031300*    JUST WROTE -- RE-READ RELATIVE RECORD 1 BEFORE TOUCHING              
031400*    THE CONTROL FIELDS.                                                  
031500     MOVE 1 TO WS-TM-RRN.                                                 
031600                                                                          
031700     READ TRANSACTION-LEDGER                                              
031800         INVALID KEY                                                      
031900             DISPLAY 'XFERP3 ABEND XF24 -- CANNOT RE-READ '               
032000                 'TXN CONTROL RECORD'                                     
032100             MOVE 16 TO RETURN-CODE                                       
032200             STOP RUN.                                                    
032300                                                                          
032400*    ADVANCE THE HIGH-WATER MARK AND BUMP THE COUNT.  THE                 
032500*    REWRITE BELOW SAVES THIS RIGHT AWAY, NOT AT END OF RUN --            
032600*    THE SAME LESSON XFERP1 LEARNED THE HARD WAY (080714).                
032700     COMPUTE TC-NEXT-TXN-ID = WS-NEXT-TXN-ID + 1.                         
032800     MOVE WS-NEXT-TXN-ID           TO TC-MAX-TXN-ID.                      
032900     ADD 1                         TO TC-TXN-COUNT.                       
033000                                                                          
033100     REWRITE TRANSACTION-LEDGER-RECORD                                    
033200         INVALID KEY                                                      
033300             DISPLAY 'XFERP3 ABEND XF25 -- CANNOT REWRITE '               
033400                 'TXN CONTROL RECORD'                                     
033500             MOVE 16 TO RETURN-CODE                                       
033600             STOP RUN.                                                    
033700                                                                          
033800*    WORK-CKPT-CNT IS A SCRATCH LOOP COUNTER, UNRELATED TO ANY            
033900*    OF THE RECORD COUNTS IN XFERCOM -- IT ONLY DRIVES A                  
034000*    PROGRESS MESSAGE EVERY 25 TRANSFERS SO A LONG BATCH SHOWS            
034100*    SIGNS OF LIFE ON THE OPERATOR CONSOLE.                               
034200     ADD 1 TO WORK-CKPT-CNT.                                              
034300                                                                          
034400     IF WORK-CKPT-CNT = 25                                                
034500         DISPLAY 'XFERP3 CHECKPOINT -- ' COMM-RECS-READ                   
034600             ' REQUEST(S) READ SO FAR'                                    
034700         MOVE ZERO TO WORK-CKPT-CNT.                                      
034800                                                                          
034900 300-WRITE-PENDING-TXN-EXIT.                                              
035000     EXIT.                                                                
035100                                                                          
035200*----------------------------------------------------------------         
035300*300-FIND-ACCOUNT IS A SMALL UTILITY PARAGRAPH SHARED BY BOTH             
035400*THE SOURCE-ACCOUNT AND DESTINATION-ACCOUNT LOOKUPS IN                    
035500*200-PROCESS-TRANSFER-REQUEST.  IT TAKES NO PARAMETER LIST --             
035600*THE CALLER LOADS WS-LOOKUP-ACCT-ID BEFORE THE PERFORM AND READS          
035700*COMM-FOUND-SW AFTER IT RETURNS, THE SAME CONVENTION XFERP1 AND           
035800*XFERP2 USE FOR THEIR OWN SINGLE-ACCOUNT LOOKUPS.                         
035900*----------------------------------------------------------------         
036000                                                                          
036100 300-FIND-ACCOUNT.                                                        
036200                                                                          
036300*    LOOK UP WHICHEVER ACCOUNT-ID THE CALLER MOVED INTO                   
036400*    WS-LOOKUP-ACCT-ID -- THIS PARAGRAPH IS SHARED BETWEEN THE            
036500*    SOURCE AND DESTINATION LOOKUPS ABOVE.  NOT FOUND IS A                
036600*    NORMAL OUTCOME HERE, NOT AN ABEND -- THE CALLER DECIDES              
036700*    WHAT TO DO WITH COMM-FOUND-SW.                                       
036800     COMPUTE WS-AM-RRN = WS-LOOKUP-ACCT-ID - 1000 + 1.                    
036900                                                                          
037000     READ ACCOUNT-MASTER                                                  
037100         INVALID KEY                                                      
037200             MOVE 'N' TO COMM-FOUND-SW                                    
037300         NOT INVALID KEY                                                  
037400             MOVE 'Y' TO COMM-FOUND-SW                                    
037500     END-READ.                                                            
037600                                                                          
037700 300-FIND-ACCOUNT-EXIT.                                                   
037800     EXIT.                                                                
037900                                                                          
038000*----------------------------------------------------------------         
038100*300-CHECK-FUNDS IS THE ONE PLACE IN THE WHOLE SUITE THAT                 
038200*DECIDES WHETHER A TRANSFER CAN AFFORD ITSELF.  930615 ADDED              
038300*THIS AS ITS OWN PARAGRAPH, SEPARATE FROM 300-POST-TRANSFER,              
038400*SO THE FUNDS TEST IS EASY TO FIND ON ITS OWN DURING AN AUDIT.            
038500*----------------------------------------------------------------         
038600                                                                          
038700 300-CHECK-FUNDS.                                                         
038800                                                                          
038900*    STRICT LESS-THAN -- A TRANSFER FOR EXACTLY THE ACCOUNT'S             
039000*    FULL BALANCE IS ALLOWED, IT JUST ZEROES THE ACCOUNT OUT.             
039100*    ONLY A TRANSFER THAT WOULD DRIVE THE BALANCE NEGATIVE IS             
039200*    REFUSED.                                                             
039300     IF WS-FROM-BALANCE < REQ-AMOUNT                                      
039400         MOVE 'N' TO COMM-FUNDS-OK-SW                                     
039500     ELSE                                                                 
039600         MOVE 'Y' TO COMM-FUNDS-OK-SW.                                    
039700                                                                          
039800 300-CHECK-FUNDS-EXIT.                                                    
039900     EXIT.                                                                
040000                                                                          
040100*----------------------------------------------------------------         
040200*300-POST-TRANSFER IS REACHED ONLY AFTER 300-CHECK-FUNDS HAS              
040300*ALREADY SAID YES.  IT DEBITS THE SOURCE ACCOUNT, CREDITS THE             
040400*DESTINATION ACCOUNT, AND FLIPS THE TXN ROW TO COMPLETED, IN              
040500*THAT ORDER.  THERE IS NO TWO-PHASE COMMIT HERE -- IF THE RUN             
040600*WERE TO DIE BETWEEN THE TWO REWRITES, THE NEXT RUN OF XFERP2             
040700*WOULD SHOW THE MISMATCH, WHICH IS WHY THE OPERATOR PROCEDURES            
040800*CALL FOR A FULL RUN OF XFERP2 AFTER ANY ABNORMAL XFERP3 END.             
040900*----------------------------------------------------------------         
041000                                                                          
041100 300-POST-TRANSFER.                                                       
041200                                                                          
041300*    930615 -- ROUNDED ON BOTH SIDES PER THE AUDIT REQUEST.               
041400*    WITH TWO DECIMAL PLACES ON EVERY AMOUNT THIS NEVER ACTUALLY          
041500*    ROUNDS ANYTHING TODAY, BUT IT IS HERE SO A FUTURE CHANGE TO          
041600*    A THIRD DECIMAL PLACE DOES NOT SILENTLY TRUNCATE A BALANCE.          
041700     COMPUTE WS-FROM-BALANCE ROUNDED =                                    
041800         WS-FROM-BALANCE - REQ-AMOUNT.                                    
041900     COMPUTE WS-TO-BALANCE ROUNDED =                                      
042000         WS-TO-BALANCE + REQ-AMOUNT.                                      
042100                                                                          
042200*    RE-READ THE SOURCE ACCOUNT RATHER THAN REWRITING THE                 
042300*    BUFFER LEFT BY 300-FIND-ACCOUNT -- THAT BUFFER MAY NOW               
042400*    HOLD THE DESTINATION ACCOUNT INSTEAD, SINCE BOTH LOOKUPS             
042500*    SHARE THE SAME PARAGRAPH.                                            
042600     MOVE REQ-FROM-ACCT-ID TO WS-LOOKUP-ACCT-ID.                          
042700     COMPUTE WS-AM-RRN = WS-LOOKUP-ACCT-ID - 1000 + 1.                    
042800                                                                          
042900*    XF26 SHOULD NEVER FIRE -- 300-FIND-ACCOUNT ALREADY PROVED            
043000*    THIS RRN EXISTS EARLIER IN THE SAME REQUEST.  IT IS HERE             
043100*    ONLY TO CATCH A CORRUPTED FILE, NOT A NORMAL NOT-FOUND.              
043200     READ ACCOUNT-MASTER                                                  
043300         INVALID KEY                                                      
043400             DISPLAY 'XFERP3 ABEND XF26 -- CANNOT RE-READ '               
043500                 'SOURCE ACCOUNT'                                         
043600             MOVE 16 TO RETURN-CODE                                       
043700             STOP RUN.                                                    
043800                                                                          
043900*    OVERLAY THE NEW BALANCE ONTO THE RECORD JUST READ.                   
044000     MOVE WS-FROM-BALANCE TO ACCT-BALANCE.                                
044100                                                                          
044200     REWRITE ACCOUNT-MASTER-RECORD                                        
044300         INVALID KEY                                                      
044400             DISPLAY 'XFERP3 ABEND XF27 -- CANNOT REWRITE '               
044500                 'SOURCE ACCOUNT'                                         
044600             MOVE 16 TO RETURN-CODE                                       
044700             STOP RUN.                                                    
044800                                                                          
044900*    SAME RE-READ/REWRITE PATTERN FOR THE DESTINATION SIDE OF             
045000*    THE PAIR.                                                            
045100     MOVE REQ-TO-ACCT-ID TO WS-LOOKUP-ACCT-ID.                            
045200     COMPUTE WS-AM-RRN = WS-LOOKUP-ACCT-ID - 1000 + 1.                    
045300                                                                          
045400*    SAME "SHOULD NEVER FIRE" REASONING AS XF26 ABOVE, FOR THE            
045500*    DESTINATION SIDE.                                                    
045600     READ ACCOUNT-MASTER                                                  
045700         INVALID KEY                                                      
045800             DISPLAY 'XFERP3 ABEND XF28 -- CANNOT RE-READ '               
045900                 'DESTINATION ACCOUNT'                                    
046000             MOVE 16 TO RETURN-CODE                                       
046100             STOP RUN.                                                    
046200                                                                          
046300*    OVERLAY THE NEW BALANCE, SAME AS THE SOURCE SIDE ABOVE.              
046400     MOVE WS-TO-BALANCE TO ACCT-BALANCE.                                  
046500                                                                          
046600     REWRITE ACCOUNT-MASTER-RECORD                                        
046700         INVALID KEY                                                      
046800             DISPLAY 'XFERP3 ABEND XF29 -- CANNOT REWRITE '               
046900                 'DESTINATION ACCOUNT'                                    
047000             MOVE 16 TO RETURN-CODE                                       
047100             STOP RUN.                                                    
047200                                                                          
047300*    BOTH BALANCES ARE NOW POSTED -- RE-READ THE TXN DETAIL ROW           
047400*    (STILL PENDING SINCE 300-WRITE-PENDING-TXN) AND FLIP IT TO           
047500*    COMPLETED.  THIS IS THE ONE AND ONLY STATUS TRANSITION A             
047600*    SUCCESSFUL TRANSFER EVER MAKES.                                      
047700     COMPUTE WS-TM-RRN = WS-CURRENT-TXN-ID - 1000 + 1.                    
047800                                                                          
047900     READ TRANSACTION-LEDGER                                              
048000         INVALID KEY                                                      
048100             DISPLAY 'XFERP3 ABEND XF30 -- CANNOT RE-READ '               
048200                 'TXN DETAIL RECORD'                                      
048300             MOVE 16 TO RETURN-CODE                                       
048400             STOP RUN.                                                    
048500                                                                          
048600     SET TXN-COMPLETED TO TRUE.                                           
048700                                                                          
048800*    STAMP THE INSTANT OF COMPLETION -- NOT THE INSTANT THE               
048900*    REQUEST WAS READ.                                                    
049000     PERFORM 900-BUILD-TIMESTAMP                                          
049100        THRU 900-BUILD-TIMESTAMP-EXIT.                                    
049200                                                                          
049300     MOVE WS-TXN-TIMESTAMP TO TXN-UPDATED-AT.                             
049400                                                                          
049500     REWRITE TRANSACTION-LEDGER-RECORD                                    
049600         INVALID KEY                                                      
049700             DISPLAY 'XFERP3 ABEND XF31 -- CANNOT REWRITE '               
049800                 'TXN DETAIL RECORD'                                      
049900             MOVE 16 TO RETURN-CODE                                       
050000             STOP RUN.                                                    
050100                                                                          
050200*    COMM-RECS-WRITTEN COUNTS COMPLETED TRANSFERS ONLY -- A               
050300*    FAILED TRANSFER DOES NOT ADD TO IT, SEE WS-FAILED-COUNT              
050400*    BELOW IN 300-FAIL-TRANSFER INSTEAD.                                  
050500     ADD 1 TO COMM-RECS-WRITTEN.                                          
050600                                                                          
050700 300-POST-TRANSFER-EXIT.                                                  
050800     EXIT.                                                                
050900                                                                          
051000*----------------------------------------------------------------         
051100*300-FAIL-TRANSFER IS THE MIRROR IMAGE OF 300-POST-TRANSFER --            
051200*REACHED WHEN EITHER ACCOUNT LOOKUP CAME BACK NOT FOUND OR WHEN           
051300*300-CHECK-FUNDS SAID NO.  881107 MADE THIS A FAILED TXN ROW              
051400*RATHER THAN AN ABEND, SO A HANDFUL OF BAD CARDS IN A BATCH               
051500*DOES NOT STOP THE WHOLE RUN FROM FINISHING.                              
051600*----------------------------------------------------------------         
051700                                                                          
051800 300-FAIL-TRANSFER.                                                       
051900                                                                          
052000*    NO BALANCE IS EVER TOUCHED ON THIS PATH -- THE ONLY THING            
052100*    THAT CHANGES IS THE TXN DETAIL ROW'S STATUS, FROM PENDING            
052200*    TO FAILED.  REACHED BOTH FOR A MISSING ACCOUNT AND FOR               
052300*    INSUFFICIENT FUNDS.                                                  
052400     COMPUTE WS-TM-RRN = WS-CURRENT-TXN-ID - 1000 + 1.                    
052500                                                                          
052600     READ TRANSACTION-LEDGER                                              
052700         INVALID KEY                                                      
052800             DISPLAY 'XFERP3 ABEND XF32 -- CANNOT RE-READ '               
052900                 'TXN DETAIL RECORD'                                      
053000             MOVE 16 TO RETURN-CODE                                       
053100             STOP RUN.                                                    
053200                                                                          
053300     SET TXN-FAILED TO TRUE.                                              
053400                                                                          
053500*    STAMP THE INSTANT OF FAILURE, SAME AS THE COMPLETION SIDE            
053600*    DOES IN 300-POST-TRANSFER.                                           
053700     PERFORM 900-BUILD-TIMESTAMP                                          
053800        THRU 900-BUILD-TIMESTAMP-EXIT.                                    
053900                                                                          
054000     MOVE WS-TXN-TIMESTAMP TO TXN-UPDATED-AT.                             
054100                                                                          
054200     REWRITE TRANSACTION-LEDGER-RECORD                                    
054300         INVALID KEY                                                      
054400             DISPLAY 'XFERP3 ABEND XF33 -- CANNOT REWRITE '               
054500                 'TXN DETAIL RECORD'                                      
054600             MOVE 16 TO RETURN-CODE                                       
054700             STOP RUN.                                                    
054800                                                                          
054900*    WS-FAILED-COUNT IS A WORKING-STORAGE TOTAL, NOT PART OF              
055000*    XFERCOM -- NO OTHER PROGRAM IN THE SUITE NEEDS TO KNOW HOW           
055100*    MANY TRANSFERS FAILED.                                               
055200     ADD 1 TO WS-FAILED-COUNT.                                            
055300                                                                          
055400 300-FAIL-TRANSFER-EXIT.                                                  
055500     EXIT.                                                                
055600                                                                          
055700*----------------------------------------------------------------         
055800*900-BUILD-TIMESTAMP IS THE SAME SHOP-STANDARD ISO TIMESTAMP              
055900*ROUTINE USED ACROSS THE SUITE (COMPARE XFERP1'S                          
056000*250-BUILD-CREATED-AT) -- SEE WS-TIMESTAMP-AREA'S REDEFINES               
056100*ABOVE FOR THE NUMERIC VIEW THIS PARAGRAPH READS FROM.                    
056200*----------------------------------------------------------------         
056300                                                                          
056400 900-BUILD-TIMESTAMP.                                                     
056500                                                                          
056600*    SHOP-STANDARD TIMESTAMP BUILD.  CALLED THREE TIMES IN THIS           
056700*    PROGRAM -- ONCE FOR THE PENDING WRITE, ONCE FOR A POSTED             
056800*    COMPLETION, ONCE FOR A FAILURE -- SO TXN-UPDATED-AT ALWAYS           
056900*    REFLECTS WHEN THE ROW LAST CHANGED STATE.                            
057000     ACCEPT WS-TS-DATE-R FROM DATE YYYYMMDD.                              
057100     ACCEPT WS-TS-TIME   FROM TIME.                                       
057200                                                                          
057300*    990104 -- WS-TS-CC CARRIES THE CENTURY SO THIS TIMESTAMP             
057400*    NEVER AMBIGUOUS-CENTURY BETWEEN A 1900S AND 2000S RECORD.            
057500     STRING WS-TS-CC WS-TS-YY '-' WS-TS-MM '-' WS-TS-DD 'T'               
057600            WS-TS-HH ':' WS-TS-MN ':' WS-TS-SS '.' WS-TS-HS               
057700            '0000' DELIMITED BY SIZE INTO WS-TXN-TIMESTAMP.               
057800                                                                          
057900 900-BUILD-TIMESTAMP-EXIT.                                                
058000     EXIT.                                                                
