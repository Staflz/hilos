000100******************************************************************        
000200*    TXNLDGR -- TRANSACTION LEDGER FILE RECORD LAYOUT            *CPYBK101
000300******************************************************************        
000400*REMARKS:  ONE RECORD PER TRANSFER ATTEMPT, RELATIVE             *CPYBK102
000500*          ORGANIZATION.  RELATIVE RECORD NUMBER =               *CPYBK103
000600*          TXN-ID - 1000 + 1.  RELATIVE RECORD 1 IS THE          *CPYBK104
000700*          CONTROL RECORD (SEE TXN-CONTROL-RECORD BELOW, A       *CPYBK105
000800*          REDEFINES OF THIS SAME 01-LEVEL) AND CARRIES THE      *CPYBK106
000900*          NEXT-TXN-ID HIGH-WATER MARK.  EVERY TRANSFER          *CPYBK107
001000*          ATTEMPT IS WRITTEN PENDING FIRST, THEN REWRITTEN      *CPYBK108
001100*          EXACTLY ONCE TO EITHER COMPLETED OR FAILED -- THERE   *CPYBK109
001200*          IS NO RETRY AND NO REVERSAL.                          *CPYBK110
001300******************************************************************        
001400*CHANGE LOG.                                                     *CPYBK111
001500*  YYMMDD  BY    REQUEST    DESCRIPTION                          *CPYBK112
001600*  ------  ----  ---------  ----------------------------------   *CPYBK113
001700*  850213  RTW   XF-0002    ORIGINAL COPYBOOK FOR XFERP3-XFERP5. *CPYBK114
001800*  881107  RTW   XF-0061    ADDED TXN-UPDATED-AT, WE HAD NO WAY  *CPYBK115
001900*                           TO TELL WHEN A PENDING ROW WAS      * CPYBK116
002000*                           LAST TOUCHED.                       * CPYBK117
002100*  990104  MJK   XF-Y2K02   EXPANDED BOTH TIMESTAMPS TO A FULL   *CPYBK118
002200*                           4-DIGIT-CENTURY FORMAT.              *CPYBK119
002300*  041203  PNG   XF-0198    ADDED TM-RECORD-KEY-VIEW REDEFINES   *CPYBK120
002400*                           SO XFERP3 CAN VALIDATE A LOOKUP KEY  *CPYBK121
002500*                           WITHOUT UNPACKING THE WHOLE DETAIL   *CPYBK122
002600*                           AREA.                                *CPYBK123
002700*  110330  SLR   XF-0241    CONVERTED THE FILE TO THE NEW DISK   *CPYBK124
002800*                           FARM, NO LAYOUT CHANGE, LOGGED FOR   *CPYBK125
002900*                           THE MIGRATION RECORD.                *CPYBK126
003000******************************************************************        
003100 01  TRANSACTION-LEDGER-RECORD.                                           
003200     05  TM-RECORD-TYPE                PIC X(01).                         
003300         88  TM-TYPE-CONTROL                VALUE 'C'.                    
003400         88  TM-TYPE-DETAIL                  VALUE 'D'.                   
003500     05  TM-DETAIL-AREA.                                                  
003600         10  TXN-ID                     PIC 9(09).                        
003700         10  TXN-FROM-ACCT-ID           PIC 9(09).                        
003800         10  TXN-TO-ACCT-ID             PIC 9(09).                        
003900         10  TXN-AMOUNT                 PIC S9(11)V99.                    
004000         10  TXN-STATUS                 PIC X(09).                        
004100             88  TXN-PENDING                 VALUE 'PENDING'.             
004200             88  TXN-COMPLETED               VALUE 'COMPLETED'.           
004300             88  TXN-FAILED                  VALUE 'FAILED'.              
004400         10  TXN-CREATED-AT             PIC X(26).                        
004500         10  TXN-UPDATED-AT             PIC X(26).                        
004600     05  TM-DETAIL-FILLER               PIC X(02).                        
004700*                                                                         
004800*    TXN-CONTROL-RECORD REDEFINES THE SAME 100-BYTE SLOT AS               
004900*    THE DETAIL AREA ABOVE, AND OCCUPIES RELATIVE RECORD 1                
005000*    ONLY.                                                                
005100*                                                                         
005200 01  TXN-CONTROL-RECORD REDEFINES TRANSACTION-LEDGER-RECORD.              
005300     05  TC-RECORD-TYPE                 PIC X(01).                        
005400     05  TC-NEXT-TXN-ID                  PIC 9(09) COMP.                  
005500     05  TC-MIN-TXN-ID                   PIC 9(09) COMP.                  
005600     05  TC-MAX-TXN-ID                   PIC 9(09) COMP.                  
005700     05  TC-TXN-COUNT                    PIC 9(09) COMP.                  
005800     05  FILLER                          PIC X(83).                       
005900*                                                                         
006000*    ALTERNATE KEY VIEW OF THE DETAIL RECORD, USED BY THE                 
006100*    RELATIVE-KEY MATH IN THE CALLING PROGRAMS' 300-                      
006200*    PARAGRAPHS.                                                          
006300*                                                                         
006400 01  TM-RECORD-KEY-VIEW REDEFINES TRANSACTION-LEDGER-RECORD.              
006500     05  TM-KEY-RECORD-TYPE             PIC X(01).                        
006600     05  TM-KEY-TXN-ID                  PIC 9(09).                        
006700     05  FILLER                         PIC X(90).                        
